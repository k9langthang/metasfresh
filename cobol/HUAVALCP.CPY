000100*                                                                HUAVALCP
000200*****************************************************************HUAVALCP
000300*   HUAVALCP  -  ATTRIBUTE VALUE FIELD LIST                      HUAVALCP
000400*                                                                HUAVALCP
000500*   ONE ENTRY PER ATTRIBUTE HELD BY AN HU / HU-PI ATTRIBUTE      HUAVALCP
000600*   STORAGE NODE.  COPY THIS MEMBER EITHER UNDER A STANDALONE    HUAVALCP
000700*   01 (A SCRATCH RECORD) OR UNDER A 05 OCCURS ENTRY OF A        HUAVALCP
000800*   STORAGE-NODE TABLE -- IT CARRIES NO 01 HEADER OF ITS OWN.    HUAVALCP
000900*                                                                HUAVALCP
001000*   CHANGE LOG                                                   HUAVALCP
001100*   09 MAR 87  RBW  ORIGINAL MEMBER FOR LOAD/PROPAGATE REWRITE   HUAVALCP
001200*   14 JUN 91  RBW  ADDED VALUE-INITIAL-NUM/TEXT FOR GENERATE    HUAVALCP
001300*   22 FEB 99  DPK  Y2K REVIEW - NO DATE FIELDS PRESENT, N/C     HUAVALCP
001350*   21 FEB 01  MLP  REVIEWED AV-ATTRIBUTE-ID/AV-DISPLAY-SEQ-NO  !@03A
001360*               FOR THE NEW PRICING-FEED TIE-BREAK SORT ORDER;  !@03A
001370*               BOTH FIELDS ALREADY CARRIED, NO LAYOUT CHANGE   !@03A
001380*               REQUIRED (ERS-4604)                             !@03A
001400*****************************************************************HUAVALCP
001500     10  AV-ATTRIBUTE-ID         PIC S9(9).                      HUAVALCP
001600     10  AV-DISPLAY-SEQ-NO       PIC S9(5).                      HUAVALCP
001700     10  AV-PROPAGATION-TYPE     PIC X(1).                       HUAVALCP
001800         88  AV-PROP-NONE        VALUE 'N'.                      HUAVALCP
001900         88  AV-PROP-BOTTOM-UP   VALUE 'U'.                      HUAVALCP
002000         88  AV-PROP-TOP-DOWN    VALUE 'D'.                      HUAVALCP
002100     10  AV-VALUE-TYPE           PIC X(1).                       HUAVALCP
002200         88  AV-VALUE-NUMERIC    VALUE 'N'.                      HUAVALCP
002300         88  AV-VALUE-ALPHA      VALUE 'A'.                      HUAVALCP
002400     10  AV-VALUE-NUM            PIC S9(13)V9(4) COMP-3.         HUAVALCP
002500     10  AV-VALUE-TEXT           PIC X(40).                      HUAVALCP
002600     10  AV-VALUE-INITIAL-NUM    PIC S9(13)V9(4) COMP-3.         HUAVALCP
002700     10  AV-VALUE-INITIAL-TEXT   PIC X(40).                      HUAVALCP
002800     10  AV-IS-NEW               PIC X(1).                       HUAVALCP
002900         88  AV-NEW-VALUE        VALUE 'Y'.                      HUAVALCP
003000     10  AV-IS-READONLY-UI       PIC X(1).                       HUAVALCP
003100         88  AV-READONLY-UI      VALUE 'Y'.                      HUAVALCP
003200     10  FILLER                  PIC X(03).                      HUAVALCP
