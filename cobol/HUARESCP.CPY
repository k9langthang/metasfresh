000100*                                                                HUARESCP
000200*****************************************************************HUARESCP
000300*   HUARESCP  -  PRICING CONDITIONS RESULT FIELD LIST            HUARESCP
000400*                                                                HUARESCP
000500*   ONE ENTRY PER EVALUATED PRICE BREAK.  COPY UNDER A           HUARESCP
000600*   STANDALONE 01 -- NO 01 HEADER OF ITS OWN.                    HUARESCP
000700*                                                                HUARESCP
001000*   CHANGE LOG                                                   HUARESCP
001100*   17 NOV 88  RBW  ORIGINAL MEMBER                              HUARESCP
001200*   03 MAY 94  JTC  ADDED BASE-PRICING-SYSTEM-ID SENTINEL        HUARESCP
001300*   19 JAN 99  DPK  Y2K REVIEW - NO DATE FIELDS PRESENT, N/C     HUARESCP
001350*   14 MAR 02  MLP  REVIEWED LAYOUT PER PRICING OPERATIONS      !@03A
001360*               PRESENT/ABSENT QUESTION; NO LAYOUT CHANGE       !@03A
001370*               REQUIRED (ERS-5077)                             !@03A
001400*****************************************************************HUARESCP
001500     10  PR-DISCOUNT-PCT         PIC S9(3)V9(2) COMP-3.          HUARESCP
001600     10  PR-PAYMENT-TERM-ID      PIC S9(9).                      HUARESCP
001700     10  PR-PRICE-LIST-OVER      PIC S9(9)V9(4) COMP-3.          HUARESCP
001800     10  PR-PRICE-STD-OVER       PIC S9(9)V9(4) COMP-3.          HUARESCP
001900     10  PR-PRICE-LIMIT-OVER     PIC S9(9)V9(4) COMP-3.          HUARESCP
002000     10  PR-BREAK-ID             PIC S9(9).                      HUARESCP
002100     10  PR-BASE-PRICE-SYS-ID    PIC S9(9).                      HUARESCP
002200     10  FILLER                  PIC X(04).                      HUARESCP
