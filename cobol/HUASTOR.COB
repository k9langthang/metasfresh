000100 PROCESS DYNAM NUMPROC(PFD) TRUNC(OPT) APOST     NOSEQ     RENT  HUASTOR
000150* LAST UPDATE ON 21 FEB 2001 AT 15:47:28 BY  MLPARKS VERSION 08 *!@03A
000200* LAST UPDATE ON 14 SEP 1999 AT 09:12:04 BY  DPKANE  VERSION 07 *HUASTOR
000300* LAST UPDATE ON 02 MAR 1999 AT 14:55:10 BY  DPKANE  VERSION 06 *HUASTOR
000400* LAST UPDATE ON 11 AUG 1997 AT 11:20:33 BY  JTCHEN  VERSION 05 *HUASTOR
000500* LAST UPDATE ON 23 JAN 1996 AT 16:02:47 BY  RBWEISS VERSION 04 *HUASTOR
000600* LAST UPDATE ON 30 JUN 1994 AT 10:41:19 BY  JTCHEN  VERSION 03 *HUASTOR
000700* LAST UPDATE ON 17 NOV 1991 AT 08:55:02 BY  RBWEISS VERSION 02 *HUASTOR
000800* LAST UPDATE ON 09 MAR 1987 AT 13:30:00 BY  RBWEISS VERSION 01 *HUASTOR
000900 ID DIVISION.                                                   HUASTOR
001000 PROGRAM-ID. HUASTOR.                                           HUASTOR
001100 AUTHOR. R B WEISS.                                             HUASTOR
001200 INSTALLATION. ENTERPRISE SYSTEMS DIVISION - HU PROCESSING.     HUASTOR
001300               This program loads the handling-unit (and        HUASTOR
001400               HU-PI instance) attribute storage nodes found     HUASTOR
001500               on the ATTRVALS work file, indexes each node's    HUASTOR
001600               attribute values, generates starter values for    HUASTOR
001700               newly created nodes from the house default-value  HUASTOR
001800               table, applies any SET commands carried on the    HUASTOR
001900               same file, propagates changed values up and down  HUASTOR
002000               the node tree per the propagation type recorded   HUASTOR
002100               on each attribute value, and writes a detail line HUASTOR
002200               per attribute value plus a control-total line per HUASTOR
002300               node to the STORAGE-OUT work file.                HUASTOR
002400                                                                 HUASTOR
002500               Input record types on ATTRVALS ('H','D','S','X'):!@02B
002600                 H - storage-node header.  Starts a new node.    HUASTOR
002700                     GENERATE-FLAG = Y causes 1300-GENERATE-     HUASTOR
002800                     DEFAULTS to seed any attribute in the       HUASTOR
002900                     house default-value table that is not       HUASTOR
003000                     already present among this node's D rows.   HUASTOR
003100                 D - attribute value belonging to the most       HUASTOR
003200                     recent H record read.                       HUASTOR
003300                 S - simulated caller SET of one attribute on    HUASTOR
003400                     one already-loaded node; exercises the      HUASTOR
003500                     set/propagate logic of BUSINESS RULE        HUASTOR
003600                     "propagation direction exclusivity".  S     HUASTOR
003700                     records must follow all H/D groups.         HUASTOR
003710                 X - simulated caller detach of one already-     !@02B
003720                     loaded node from its parent; exercises the !@02B
003730                     rollback leg of BUSINESS RULE "Push Up" -   !@02B
003740                     every BottomUp attribute on the node pushes !@02B
003750                     a null/zero value up the (former) ancestor  !@02B
003760                     chain before the parent link is cleared.    !@02B
003770                     X records must follow all H/D/S groups for !@02B
003780                     the node being detached.                    !@02B
003800                                                                 HUASTOR
003900               Modified 11AUG97: added UPSI-0 auto push-down    !@01A
004000                                 switch (ticket ERS-4471) to    !@01A
004100                                 drive the top-down propagation !@01A
004200                                 pass from the nightly HU       !@01A
004300                                 attribute batch JCL without an !@01A
004400                                 extra control record.          !@01A
004500               Modified 30JUN94: added generate-from-defaults    HUASTOR
004600                                 logic for newly created HU-PI   HUASTOR
004700                                 instances (ticket ERS-2208).    HUASTOR
004800               Modified 02MAR99: Y2K century-window review      !@02A
004900                                 completed - no 2-digit year    !@02A
005000                                 fields are carried by this     !@02A
005100                                 program; no change required.   !@02A
005110               Modified 14SEP99: 2150-BUBBLE-COMPARE was only   !@02B
005120                                 ordering by DISPLAY-SEQ-NO;     !@02B
005130                                 pricing-feed extract rejected   !@02B
005140                                 ties on that field.  Added      !@02B
005150                                 ATTRIBUTE-ID ascending as the   !@02B
005160                                 tie-break (ticket ERS-4604).    !@02B
005170               Modified 21FEB01: added a genuine null-rollback   !@03A
005175                                 leg to 5000-PUSH-UP-NODE, driven !@03A
005180                                 by WS-PUSH-NULL-SWITCH, so a     !@03A
005185                                 detach pushes a forced zero/     !@03A
005190                                 space value up the chain instead !@03A
005192                                 of relying on the source value   !@03A
005194                                 having been pre-zeroed (ticket   !@03A
005196                                 ERS-4819).                       !@03A
005200                                                                 HUASTOR
005300 DATE-WRITTEN. 09 MAR 1987.                                     HUASTOR
005400 DATE-COMPILED.                                                 HUASTOR
005500 SECURITY. COMPANY CONFIDENTIAL - INTERNAL USE ONLY.            HUASTOR
005600*****************************************************************HUASTOR
005700*                                                                HUASTOR
005800*   HUASTOR  -  HU / HU-PI ATTRIBUTE STORAGE LOAD, INDEX,        HUASTOR
005900*                SET/PROPAGATE AND PRICING-FEED REPORT DRIVER    HUASTOR
006000*                                                                HUASTOR
006100*   SEE CHANGE LOG ABOVE FOR MAINTENANCE HISTORY.                HUASTOR
006200*                                                                HUASTOR
006300*****************************************************************HUASTOR
006400 TITLE 'HU ATTRIBUTE STORAGE - LOAD / INDEX / PROPAGATE'.       HUASTOR
006500 ENVIRONMENT DIVISION.                                           HUASTOR
006600 CONFIGURATION SECTION.                                          HUASTOR
006700 SOURCE-COMPUTER. IBM-370.                                       HUASTOR
006800 OBJECT-COMPUTER. IBM-370.                                       HUASTOR
006900 SPECIAL-NAMES.                                                  HUASTOR
007000     C01 IS TOP-OF-FORM                                          HUASTOR
007100     CLASS VALID-PROP-TYPE   IS 'N' 'U' 'D'                     !@01A
007200     CLASS VALID-VALUE-TYPE  IS 'N' 'A'                         !@01A
007300     UPSI-0 ON  STATUS IS WS-AUTO-PUSHDOWN-REQUESTED            !@01A
007400              OFF STATUS IS WS-AUTO-PUSHDOWN-NOT-REQUESTED.     !@01A
007500     EJECT                                                       HUASTOR
007600 INPUT-OUTPUT SECTION.                                           HUASTOR
007700 FILE-CONTROL.                                                   HUASTOR
007800     SELECT ATTR-IN-FILE   ASSIGN TO ATTRIN                      HUASTOR
007900            ORGANIZATION IS LINE SEQUENTIAL                      HUASTOR
008000            FILE STATUS  IS WS-ATTR-IN-STATUS.                   HUASTOR
008100     SELECT STOR-OUT-FILE  ASSIGN TO STOROUT                     HUASTOR
008200            ORGANIZATION IS LINE SEQUENTIAL                      HUASTOR
008300            FILE STATUS  IS WS-STOR-OUT-STATUS.                  HUASTOR
008400     EJECT                                                       HUASTOR
008500 DATA DIVISION.                                                  HUASTOR
008600 FILE SECTION.                                                   HUASTOR
008700 FD  ATTR-IN-FILE                                                HUASTOR
008800     LABEL RECORDS ARE STANDARD                                  HUASTOR
008900     RECORD CONTAINS 80 CHARACTERS.                              HUASTOR
009000 01  ATTR-IN-HEADER.                                             HUASTOR
009100     05  AIH-REC-TYPE            PIC X(1).                       HUASTOR
009200         88  AIH-IS-HEADER       VALUE 'H'.                      HUASTOR
009300         88  AIH-IS-DETAIL       VALUE 'D'.                      HUASTOR
009400         88  AIH-IS-SET          VALUE 'S'.                      HUASTOR
009410         88  AIH-IS-DETACH       VALUE 'X'.                     !@02B
009500     05  AIH-NODE-ID             PIC 9(9).                       HUASTOR
009600     05  AIH-PARENT-NODE-ID      PIC 9(9).                       HUASTOR
009700     05  AIH-GENERATE-FLAG       PIC X(1).                       HUASTOR
009800         88  AIH-GENERATE        VALUE 'Y'.                      HUASTOR
009900     05  FILLER                  PIC X(60).                      HUASTOR
010000 01  ATTR-IN-DETAIL REDEFINES ATTR-IN-HEADER.                    HUASTOR
010100     05  AID-REC-TYPE            PIC X(1).                       HUASTOR
010200     05  AID-ATTRIBUTE-ID        PIC 9(9).                       HUASTOR
010300     05  AID-DISPLAY-SEQ-NO      PIC 9(5).                       HUASTOR
010400     05  AID-PROPAGATION-TYPE    PIC X(1).                       HUASTOR
010500     05  AID-VALUE-TYPE          PIC X(1).                       HUASTOR
010600     05  AID-VALUE-NUM           PIC S9(9)V9(4).                 HUASTOR
010700     05  AID-VALUE-TEXT          PIC X(30).                      HUASTOR
010800     05  AID-IS-NEW              PIC X(1).                       HUASTOR
010900     05  AID-IS-READONLY-UI      PIC X(1).                       HUASTOR
011000     05  FILLER                  PIC X(18).                      HUASTOR
011100 01  ATTR-IN-SET REDEFINES ATTR-IN-HEADER.                      !@01A
011200     05  AIS-REC-TYPE            PIC X(1).                      !@01A
011300     05  AIS-NODE-ID             PIC 9(9).                      !@01A
011400     05  AIS-ATTRIBUTE-ID        PIC 9(9).                      !@01A
011500     05  AIS-VALUE-TYPE          PIC X(1).                      !@01A
011600     05  AIS-VALUE-NUM           PIC S9(9)V9(4).                !@01A
011700     05  AIS-VALUE-TEXT          PIC X(30).                     !@01A
011800     05  FILLER                  PIC X(17).                     !@01A
011810 01  ATTR-IN-DETACH REDEFINES ATTR-IN-HEADER.                   !@02B
011820* SIMULATED CALLER DETACH OF A NODE FROM ITS PARENT - EXERCISES !@02B
011830* THE "ON DETACH, PUSH A NULL VALUE INSTEAD" LEG OF THE PUSH-UP !@02B
011840* BUSINESS RULE (TICKET ERS-4604), THE SAME WAY THE 'S' RECORD  !@02B
011850* ABOVE EXERCISES 4000-SET-ATTR-VALUE.  MUST FOLLOW ALL H/D/S   !@02B
011860* GROUPS FOR THE NODE BEING DETACHED.                           !@02B
011870     05  AIX-REC-TYPE            PIC X(1).                      !@02B
011880     05  AIX-NODE-ID             PIC 9(9).                      !@02B
011890     05  FILLER                  PIC X(70).                     !@02B
011900     EJECT                                                       HUASTOR
012000 FD  STOR-OUT-FILE                                               HUASTOR
012100     LABEL RECORDS ARE STANDARD                                  HUASTOR
012200     RECORD CONTAINS 80 CHARACTERS.                              HUASTOR
012300 01  STOR-OUT-DETAIL.                                            HUASTOR
012400     05  SOD-REC-TYPE            PIC X(1).                       HUASTOR
012500         88  SOD-IS-DETAIL       VALUE 'D'.                      HUASTOR
012600         88  SOD-IS-SUMMARY      VALUE 'S'.                      HUASTOR
012700     05  SOD-NODE-ID             PIC 9(9).                       HUASTOR
012800     05  SOD-ATTRIBUTE-ID        PIC 9(9).                       HUASTOR
012900     05  SOD-DISPLAY-SEQ-NO      PIC 9(5).                       HUASTOR
013000     05  SOD-PROPAGATION-TYPE    PIC X(1).                       HUASTOR
013100     05  SOD-VALUE-TYPE          PIC X(1).                       HUASTOR
013200     05  SOD-VALUE-NUM           PIC S9(9)V9(4).                 HUASTOR
013300     05  SOD-VALUE-TEXT          PIC X(30).                      HUASTOR
013400     05  SOD-IS-NEW              PIC X(1).                       HUASTOR
013500     05  SOD-IS-READONLY-UI      PIC X(1).                       HUASTOR
013600     05  FILLER                  PIC X(09).                      HUASTOR
013700 01  STOR-OUT-SUMMARY REDEFINES STOR-OUT-DETAIL.                 HUASTOR
013800     05  SOS-REC-TYPE            PIC X(1).                       HUASTOR
013900     05  SOS-NODE-ID             PIC 9(9).                       HUASTOR
014000     05  SOS-ATTR-COUNT          PIC 9(5).                       HUASTOR
014100     05  FILLER                  PIC X(65).                      HUASTOR
014200     EJECT                                                       HUASTOR
014300 WORKING-STORAGE SECTION.                                        HUASTOR
014400 77  PGMNAME                     PIC X(8)  VALUE 'HUASTOR'.      HUASTOR
014500 77  ABND-PGM                    PIC X(8)  VALUE 'CEE3ABD'.      HUASTOR
014600 77  ABEND-CODE                  PIC 9(4)  BINARY VALUE 12.      HUASTOR
014700 77  WS-ATTR-IN-STATUS           PIC X(2)  VALUE SPACES.         HUASTOR
014800     88  WS-ATTR-IN-OK           VALUE '00'.                     HUASTOR
014900     88  WS-ATTR-IN-EOF          VALUE '10'.                     HUASTOR
015000 77  WS-STOR-OUT-STATUS          PIC X(2)  VALUE SPACES.         HUASTOR
015100     88  WS-STOR-OUT-OK          VALUE '00'.                     HUASTOR
015200 77  WS-EOF-SWITCH               PIC X     VALUE 'N'.            HUASTOR
015300     88  WS-AT-EOF               VALUE 'Y'.                      HUASTOR
015400 77  WS-NODE-OPEN-SWITCH         PIC X     VALUE 'N'.            HUASTOR
015500     88  WS-NODE-OPEN            VALUE 'Y'.                      HUASTOR
015600 77  WS-PROPAGATING-SWITCH       PIC X     VALUE 'N'.            HUASTOR
015700     88  WS-PROPAGATING          VALUE 'Y'.                      HUASTOR
015800 77  WS-NOT-FOUND-SWITCH         PIC X     VALUE 'N'.            HUASTOR
015900     88  WS-ATTR-NOT-FOUND       VALUE 'Y'.                      HUASTOR
016000 77  WS-NODE-NOT-FOUND-SWITCH    PIC X     VALUE 'N'.            HUASTOR
016100     88  WS-NODE-NOT-FOUND       VALUE 'Y'.                      HUASTOR
016200 77  WS-PROPAGATED-SWITCH        PIC X     VALUE 'N'.            HUASTOR
016300     88  WS-VALUE-PROPAGATED     VALUE 'Y'.                      HUASTOR
016400 77  WS-READONLY-SWITCH          PIC X     VALUE 'N'.            HUASTOR
016500     88  WS-VALUE-READONLY       VALUE 'Y'.                      HUASTOR
016600 77  WS-REC-COUNT                PIC S9(8) BINARY VALUE ZERO.    HUASTOR
016700 77  WS-NODE-COUNT-WRITTEN       PIC S9(8) BINARY VALUE ZERO.    HUASTOR
016800 77  WS-ATTR-COUNT-WRITTEN       PIC S9(4) BINARY VALUE ZERO.    HUASTOR
016900 77  WS-LOOP-GUARD               PIC S9(4) BINARY VALUE ZERO.    HUASTOR
017000 77  WS-WALK-NODE-ID             PIC S9(9) VALUE ZERO.           HUASTOR
017100     SKIP2                                                       HUASTOR
017200* WORK FIELDS USED BY THE SET/PROPAGATE PARAGRAPHS.              HUASTOR
017300 01  WS-SET-WORK.                                                HUASTOR
017400     05  WS-SET-NODE-ID          PIC S9(9).                      HUASTOR
017500     05  WS-SET-ATTRIBUTE-ID     PIC S9(9).                      HUASTOR
017600     05  WS-SET-VALUE-TYPE       PIC X(1).                       HUASTOR
017700     05  WS-SET-VALUE-NUM        PIC S9(13)V9(4) COMP-3.         HUASTOR
017800     05  WS-SET-VALUE-TEXT       PIC X(40).                      HUASTOR
017900     05  WS-PUSH-NULL-SWITCH     PIC X.                          HUASTOR
018000         88  WS-PUSH-NULL-VALUE  VALUE 'Y'.                      HUASTOR
018100     05  FILLER                  PIC X(03).                      HUASTOR
018200     SKIP2                                                       HUASTOR
018300* CURRENT NODE BEING LOADED FROM THE ATTRVALS FILE.              HUASTOR
018400 77  WS-CUR-NODE-INDEX           PIC S9(4) BINARY VALUE ZERO.    HUASTOR
018500     SKIP2                                                       HUASTOR
018600* A SCRATCH ATTRIBUTE VALUE, SHAPED BY THE SHARED COPY MEMBER.   HUASTOR
018700 01  WS-ATTR-VALUE.                                              HUASTOR
018800     COPY HUAVALCP.                                              HUASTOR
018900     SKIP2                                                       HUASTOR
019000* HOUSE DEFAULT-VALUE TABLE, SEARCHED WHEN GENERATING STARTER    HUASTOR
019100* VALUES FOR A NEWLY CREATED NODE.  VALUES ARE LOADED AS A FLAT  HUASTOR
019200* LIST AND REDEFINED AS A TABLE, THE SAME WAY THE SHOP HAS       HUASTOR
019300* ALWAYS BUILT ITS SMALL LOOKUP TABLES.                          HUASTOR
019400 01  DFLT-VALUE-DATA.                                            HUASTOR
019500     05  FILLER  PIC S9(9)       VALUE +100001.                  HUASTOR
019600     05  FILLER  PIC S9(13)V9999 VALUE +0.                       HUASTOR
019700     05  FILLER  PIC S9(9)       VALUE +100002.                  HUASTOR
019800     05  FILLER  PIC S9(13)V9999 VALUE +10.5000.                 HUASTOR
019900     05  FILLER  PIC S9(9)       VALUE +100003.                  HUASTOR
020000     05  FILLER  PIC S9(13)V9999 VALUE +0.                       HUASTOR
020100     05  FILLER  PIC S9(9)       VALUE +100004.                  HUASTOR
020200     05  FILLER  PIC S9(13)V9999 VALUE +100.0000.                HUASTOR
020300     05  FILLER  PIC S9(9)       VALUE +100005.                  HUASTOR
020400     05  FILLER  PIC S9(13)V9999 VALUE +0.                       HUASTOR
020500 01  DFLT-VALUE-TABLE REDEFINES DFLT-VALUE-DATA.                 HUASTOR
020600     05  DFLT-VALUE-ENTRY OCCURS 5 TIMES                         HUASTOR
020700                          INDEXED BY DFLT-INDEX.                 HUASTOR
020800         10  DFLT-ATTRIBUTE-ID   PIC S9(9).                      HUASTOR
020900         10  DFLT-NUM-VALUE      PIC S9(13)V9999.                HUASTOR
021000     EJECT                                                       HUASTOR
021100* THE STORAGE-NODE TABLE.  ONE ENTRY PER HU / HU-PI ATTRIBUTE    HUASTOR
021200* STORAGE NODE LOADED THIS RUN; EACH ENTRY CARRIES ITS OWN       HUASTOR
021300* OCCURS-50 TABLE OF ATTRIBUTE VALUES, PER THE HOUSE STANDARD    HUASTOR
021310* FOR THIS NODE SHAPE.                                          !@02B
021400 01  SN-TABLE.                                                   HUASTOR
021500     05  SN-COUNT                PIC S9(4) BINARY VALUE ZERO.    HUASTOR
021600     05  SN-ENTRY OCCURS 1 TO 200 TIMES                          HUASTOR
021700                 DEPENDING ON SN-COUNT                           HUASTOR
021800                 INDEXED BY SN-INDEX                             HUASTOR
021900                             SN-PARENT-INDEX                     HUASTOR
022000                             SN-CHILD-INDEX.                     HUASTOR
022100         10  SN-NODE-ID              PIC S9(9).                  HUASTOR
022200         10  SN-PARENT-NODE-ID       PIC S9(9).                  HUASTOR
022300         10  SN-ATTR-VALUE-COUNT     PIC S9(4) BINARY.           HUASTOR
022400         10  SN-ATTR-VALUES OCCURS 50 TIMES                      HUASTOR
022500                            INDEXED BY SN-ATTR-INDEX              HUASTOR
022600                                       SN-ATTR-INDEX2.           HUASTOR
022700             COPY HUAVALCP.                                      HUASTOR
022800         10  FILLER                  PIC X(02).                  HUASTOR
022900     SKIP2                                                       HUASTOR
023000* GENERATE-FLAG CARRIED BY EACH NODE'S HEADER RECORD, SAVED      !@01A
023010* HERE BECAUSE THE FD BUFFER IS REUSED BY 'D' AND 'S' RECORDS    !@01A
023020* BEFORE THE NODE'S GROUP IS FINISHED.  NOT PART OF THE          !@01A
023030* STORAGE-NODE RECORD ITSELF - WORK-FILE CONTROL DATA ONLY.      !@01A
023040 01  WS-GENERATE-FLAGS.                                         !@01A
023050     05  WS-GEN-FLAG PIC X OCCURS 200 TIMES VALUE 'N'.          !@01A
023060     SKIP2                                                       HUASTOR
023070* WORK FIELDS FOR THE SEARCH / PUSH-UP / PUSH-DOWN / PROPAGATED- !@01A
023080* FROM-CHECK PARAGRAPHS (SECTIONS 3000 THRU 8000 BELOW).         !@01A
023090 77  WS-FIND-NODE-ID             PIC S9(9).                     !@01A
023100 77  WS-FIND-ATTRIBUTE-ID        PIC S9(9).                     !@01A
023110 77  SN-FOUND-INDEX              PIC S9(4) BINARY.              !@01A
023120 77  WS-SCAN-NODE                PIC S9(4) BINARY.              !@01A
023130 77  WS-SCAN-ATTR                PIC S9(4) BINARY.              !@01A
023140 77  WS-ANCESTOR-ID              PIC S9(9).                     !@01A
023150 77  WS-CHASE-ID                 PIC S9(9).                     !@01A
023160 77  WS-DESCENDANT-SWITCH        PIC X VALUE 'N'.               !@01A
023170     88  WS-IS-DESCENDANT        VALUE 'Y'.                     !@01A
023180 77  WS-SAVE-NODE-INDEX          PIC S9(4) BINARY.              !@01A
023190 77  WS-SAVE-ATTR-INDEX          PIC S9(4) BINARY.              !@01A
023200     SKIP2                                                       HUASTOR
023210* BREADTH-FIRST WORKLIST USED BY 6000-PUSH-DOWN-NODE TO FAN A    !@01A
023220* CHANGED TOP-DOWN VALUE OUT ACROSS EVERY GENERATION OF          !@01A
023230* DESCENDANTS WITHOUT RECURSIVE PERFORM (NOT AVAILABLE ON THIS   !@01A
023240* COMPILER).                                                     !@01A
023250 01  WS-PUSHDOWN-QUEUE.                                         !@01A
023260     05  WS-PDQ-COUNT            PIC S9(4) BINARY VALUE ZERO.   !@01A
023270     05  WS-PDQ-HEAD             PIC S9(4) BINARY VALUE ZERO.   !@01A
023280     05  WS-PDQ-ENTRY PIC S9(9) OCCURS 200 TIMES.               !@01A
023290     EJECT                                                       HUASTOR
023300 PROCEDURE DIVISION.                                             HUASTOR
023310 TITLE 'INITIALIZATION AND MAIN LINE'.                           HUASTOR
023320 0000-MAIN-LINE.                                                 HUASTOR
023330     PERFORM 0100-INITIALIZE THRU 0100-EXIT.                     HUASTOR
023340     PERFORM 1000-READ-AND-LOAD THRU 1000-EXIT                   HUASTOR
023350             UNTIL WS-AT-EOF.                                    HUASTOR
023360     IF WS-NODE-OPEN                                             HUASTOR
023370      THEN                                                       HUASTOR
023380       PERFORM 1900-FINISH-NODE THRU 1900-EXIT;                  HUASTOR
023390     END-IF.                                                     HUASTOR
024000     PERFORM 5100-PUSH-UP-ALL THRU 5100-EXIT.                    HUASTOR
024100     IF WS-AUTO-PUSHDOWN-REQUESTED                               HUASTOR
024200      THEN                                                       HUASTOR
024300       PERFORM 6100-PUSH-DOWN-ALL THRU 6100-EXIT;                HUASTOR
024400     END-IF.                                                     HUASTOR
024500     PERFORM 4800-WRITE-ALL-NODES THRU 4800-EXIT.                HUASTOR
024600     PERFORM 9000-TERMINATE THRU 9000-EXIT.                      HUASTOR
024700     GOBACK.                                                     HUASTOR
024800     EJECT                                                       HUASTOR
024900 0100-INITIALIZE.                                                HUASTOR
025000     OPEN INPUT  ATTR-IN-FILE.                                   HUASTOR
025100     IF NOT WS-ATTR-IN-OK                                        HUASTOR
025200      THEN                                                       HUASTOR
025300       DISPLAY PGMNAME, ' OPEN FAILED ON ATTRIN ', WS-ATTR-IN-STAHUASTOR
025400-          TUS;                                                  HUASTOR
025500       MOVE 16 TO ABEND-CODE;                                    HUASTOR
025600       CALL ABND-PGM USING ABEND-CODE;                           HUASTOR
025700     END-IF.                                                     HUASTOR
025800     OPEN OUTPUT STOR-OUT-FILE.                                  HUASTOR
025900     IF NOT WS-STOR-OUT-OK                                       HUASTOR
026000      THEN                                                       HUASTOR
026100       DISPLAY PGMNAME, ' OPEN FAILED ON STOROUT ',               HUASTOR
026200                        WS-STOR-OUT-STATUS;                      HUASTOR
026300       MOVE 16 TO ABEND-CODE;                                    HUASTOR
026400       CALL ABND-PGM USING ABEND-CODE;                           HUASTOR
026500     END-IF.                                                     HUASTOR
026550     MOVE 'N' TO WS-PUSH-NULL-SWITCH.                            !@03A
026600     PERFORM 0200-READ-ATTR-IN THRU 0200-EXIT.                   HUASTOR
026700 0100-EXIT.                                                      HUASTOR
026800     EXIT.                                                       HUASTOR
026900     EJECT                                                       HUASTOR
027000 0200-READ-ATTR-IN.                                               HUASTOR
027100     READ ATTR-IN-FILE.                                          HUASTOR
027200     IF WS-ATTR-IN-EOF                                           HUASTOR
027300      THEN                                                       HUASTOR
027400       SET WS-AT-EOF TO TRUE;                                    HUASTOR
027500      ELSE                                                       HUASTOR
027600       ADD 1 TO WS-REC-COUNT;                                    HUASTOR
027700     END-IF.                                                     HUASTOR
027800 0200-EXIT.                                                       HUASTOR
027900     EXIT.                                                       HUASTOR
028000     EJECT                                                       HUASTOR
028100 TITLE 'LOAD / INDEX / GENERATE / SET'.                          HUASTOR
028200 1000-READ-AND-LOAD.                                             HUASTOR
028300     EVALUATE TRUE                                               HUASTOR
028400      WHEN AIH-IS-HEADER                                         HUASTOR
028500       PERFORM 1100-LOAD-HEADER THRU 1100-EXIT                   HUASTOR
028600      WHEN AIH-IS-DETAIL                                         HUASTOR
028700       PERFORM 1200-LOAD-DETAIL THRU 1200-EXIT                   HUASTOR
028800      WHEN AIH-IS-SET                                            HUASTOR
028900       PERFORM 1500-PROCESS-SET THRU 1500-EXIT                   HUASTOR
028910      WHEN AIH-IS-DETACH                                        !@02B
028920       PERFORM 1600-PROCESS-DETACH THRU 1600-EXIT                !@02B
029000      WHEN OTHER                                                 HUASTOR
029100       DISPLAY PGMNAME, ' INVALID RECORD TYPE SKIPPED ',          HUASTOR
029200                        AIH-REC-TYPE                             HUASTOR
029300     END-EVALUATE.                                               HUASTOR
029400     PERFORM 0200-READ-ATTR-IN THRU 0200-EXIT.                   HUASTOR
029500 1000-EXIT.                                                       HUASTOR
029600     EXIT.                                                       HUASTOR
029700     EJECT                                                       HUASTOR
029800 1100-LOAD-HEADER.                                                HUASTOR
029900     IF WS-NODE-OPEN                                             HUASTOR
030000      THEN                                                       HUASTOR
030100       PERFORM 1900-FINISH-NODE THRU 1900-EXIT;                  HUASTOR
030200     END-IF.                                                     HUASTOR
030300     ADD 1 TO SN-COUNT.                                          HUASTOR
030400     SET SN-INDEX TO SN-COUNT.                                   HUASTOR
030500     MOVE AIH-NODE-ID        TO SN-NODE-ID (SN-INDEX).           HUASTOR
030600     MOVE AIH-PARENT-NODE-ID TO SN-PARENT-NODE-ID (SN-INDEX).    HUASTOR
030700     MOVE 0                  TO SN-ATTR-VALUE-COUNT (SN-INDEX).  HUASTOR
030800     SET WS-NODE-OPEN TO TRUE.                                   HUASTOR
030900     SET WS-CUR-NODE-INDEX TO SN-INDEX.                           HUASTOR
031000     MOVE AIH-GENERATE-FLAG TO WS-GEN-FLAG (SN-INDEX).           !@01A
031100 1100-EXIT.                                                       HUASTOR
031200     EXIT.                                                       HUASTOR
031300     EJECT                                                       HUASTOR
031400 1200-LOAD-DETAIL.                                               HUASTOR
031500     SET SN-INDEX TO WS-CUR-NODE-INDEX.                          HUASTOR
031600     ADD 1 TO SN-ATTR-VALUE-COUNT (SN-INDEX).                    HUASTOR
031700     SET SN-ATTR-INDEX TO SN-ATTR-VALUE-COUNT (SN-INDEX).        HUASTOR
031800     MOVE AID-ATTRIBUTE-ID     TO AV-ATTRIBUTE-ID (SN-INDEX       HUASTOR
031900-        SN-ATTR-INDEX).                                         HUASTOR
032000     MOVE AID-DISPLAY-SEQ-NO   TO AV-DISPLAY-SEQ-NO (SN-INDEX     HUASTOR
032100-        SN-ATTR-INDEX).                                         HUASTOR
032200     MOVE AID-PROPAGATION-TYPE TO AV-PROPAGATION-TYPE (SN-INDEX   HUASTOR
032300-        SN-ATTR-INDEX).                                         HUASTOR
032400     MOVE AID-VALUE-TYPE       TO AV-VALUE-TYPE (SN-INDEX         HUASTOR
032500-        SN-ATTR-INDEX).                                         HUASTOR
032600     MOVE AID-VALUE-NUM        TO AV-VALUE-NUM (SN-INDEX          HUASTOR
032700-        SN-ATTR-INDEX), AV-VALUE-INITIAL-NUM (SN-INDEX           HUASTOR
032800-        SN-ATTR-INDEX).                                          HUASTOR
032900     MOVE AID-VALUE-TEXT       TO AV-VALUE-TEXT (SN-INDEX         HUASTOR
033000-        SN-ATTR-INDEX), AV-VALUE-INITIAL-TEXT (SN-INDEX          HUASTOR
033100-        SN-ATTR-INDEX).                                          HUASTOR
033200     MOVE AID-IS-NEW           TO AV-IS-NEW (SN-INDEX             HUASTOR
033300-        SN-ATTR-INDEX).                                         HUASTOR
033400     MOVE AID-IS-READONLY-UI   TO AV-IS-READONLY-UI (SN-INDEX     HUASTOR
033500-        SN-ATTR-INDEX).                                         HUASTOR
033600 1200-EXIT.                                                       HUASTOR
033700     EXIT.                                                       HUASTOR
033800     EJECT                                                       HUASTOR
033900 1300-GENERATE-DEFAULTS.                                         HUASTOR
034000* FOR EVERY ROW IN THE HOUSE DEFAULT-VALUE TABLE NOT ALREADY      HUASTOR
034100* PRESENT AMONG THIS NODE'S LOADED ATTRIBUTE VALUES, GENERATE A   HUASTOR
034200* NEW ROW SEEDED FROM THE TABLE.  MATCH BY ATTRIBUTE-ID ONLY -    !@02B
034300* THIS SHOP'S DEFAULT-VALUE TABLE CARRIES NO OBJECT HANDLE TO     !@02B
034400* MATCH BY IDENTITY.  NO MATCH MEANS THE ATTRIBUTE IS LEFT OUT    !@02B
034500* OF THE NODE ENTIRELY, SO THERE IS NOTHING FURTHER TO GENERATE   !@02B
034600* HERE.                                                          !@02B
034700     SET SN-INDEX TO WS-CUR-NODE-INDEX.                          HUASTOR
034800     PERFORM 1310-GENERATE-ONE THRU 1310-EXIT                    HUASTOR
034900             VARYING DFLT-INDEX FROM 1 BY 1                      HUASTOR
035000             UNTIL DFLT-INDEX > 5.                               HUASTOR
035100 1300-EXIT.                                                       HUASTOR
035200     EXIT.                                                       HUASTOR
035300     EJECT                                                       HUASTOR
035400 1310-GENERATE-ONE.                                               HUASTOR
035500     MOVE 'N' TO WS-NOT-FOUND-SWITCH.                            HUASTOR
035600     PERFORM 3000-FIND-ATTR-VALUE THRU 3000-EXIT.                HUASTOR
035700     IF WS-ATTR-NOT-FOUND                                        HUASTOR
035800      THEN                                                       HUASTOR
035900       ADD 1 TO SN-ATTR-VALUE-COUNT (SN-INDEX);                  HUASTOR
036000       SET SN-ATTR-INDEX TO SN-ATTR-VALUE-COUNT (SN-INDEX);       HUASTOR
036100       MOVE DFLT-ATTRIBUTE-ID (DFLT-INDEX) TO                     HUASTOR
036200            AV-ATTRIBUTE-ID (SN-INDEX SN-ATTR-INDEX);             HUASTOR
036300       MOVE SN-ATTR-VALUE-COUNT (SN-INDEX) TO                     HUASTOR
036400            AV-DISPLAY-SEQ-NO (SN-INDEX SN-ATTR-INDEX);           HUASTOR
036500       SET AV-PROP-NONE (SN-INDEX SN-ATTR-INDEX) TO TRUE;         HUASTOR
036600       SET AV-VALUE-NUMERIC (SN-INDEX SN-ATTR-INDEX) TO TRUE;     HUASTOR
036700       MOVE DFLT-NUM-VALUE (DFLT-INDEX) TO                        HUASTOR
036800            AV-VALUE-NUM (SN-INDEX SN-ATTR-INDEX),                HUASTOR
036900            AV-VALUE-INITIAL-NUM (SN-INDEX SN-ATTR-INDEX);        HUASTOR
037000       MOVE SPACES TO AV-VALUE-TEXT (SN-INDEX SN-ATTR-INDEX),     HUASTOR
037100            AV-VALUE-INITIAL-TEXT (SN-INDEX SN-ATTR-INDEX);       HUASTOR
037200       SET AV-NEW-VALUE (SN-INDEX SN-ATTR-INDEX) TO TRUE;         HUASTOR
037300       MOVE 'N' TO AV-IS-READONLY-UI (SN-INDEX SN-ATTR-INDEX);    HUASTOR
037400     END-IF.                                                      HUASTOR
037500 1310-EXIT.                                                       HUASTOR
037600     EXIT.                                                        HUASTOR
037700     EJECT                                                        HUASTOR
037800 1500-PROCESS-SET.                                                HUASTOR
037900     MOVE AIS-NODE-ID      TO WS-SET-NODE-ID.                     HUASTOR
038000     MOVE AIS-ATTRIBUTE-ID TO WS-SET-ATTRIBUTE-ID.                HUASTOR
038100     MOVE AIS-VALUE-TYPE   TO WS-SET-VALUE-TYPE.                  HUASTOR
038200     MOVE AIS-VALUE-NUM    TO WS-SET-VALUE-NUM.                   HUASTOR
038300     MOVE AIS-VALUE-TEXT   TO WS-SET-VALUE-TEXT.                  HUASTOR
038400     MOVE 'N' TO WS-PUSH-NULL-SWITCH.                             HUASTOR
038500     PERFORM 4000-SET-ATTR-VALUE THRU 4000-EXIT.                  HUASTOR
038600 1500-EXIT.                                                       HUASTOR
038700     EXIT.                                                        HUASTOR
038800     EJECT                                                        HUASTOR
038801 1600-PROCESS-DETACH.                                            !@02B
038804* SIMULATED CALLER DETACH OF THE NAMED NODE FROM ITS PARENT -    !@02B
038807* EVERY BOTTOM-UP ATTRIBUTE ON THE NODE PUSHES A NULL/ZERO VALUE !@02B
038810* UP TO THE (FORMER) PARENT BEFORE THE PARENT LINK IS CLEARED,   !@02B
038813* PER THE PUSH-UP BUSINESS RULE'S ROLLBACK LEG.                  !@02B
038816     MOVE AIX-NODE-ID TO WS-FIND-NODE-ID.                        !@02B
038819     PERFORM 3100-FIND-NODE-BY-ID THRU 3100-EXIT.                !@02B
038822     IF WS-NODE-NOT-FOUND                                       !@02B
038825      THEN                                                       !@02B
038828       PERFORM 9910-NODE-NOT-FOUND THRU 9910-EXIT;               !@02B
038831     END-IF.                                                     !@02B
038834     SET SN-INDEX TO SN-FOUND-INDEX.                             !@02B
038837     PERFORM 1650-DETACH-ONE-ATTR THRU 1650-EXIT                 !@02B
038840             VARYING SN-ATTR-INDEX FROM 1 BY 1                   !@02B
038843             UNTIL SN-ATTR-INDEX >                               !@02B
038846                   SN-ATTR-VALUE-COUNT (SN-INDEX).                !@02B
038849     MOVE ZERO TO SN-PARENT-NODE-ID (SN-INDEX).                  !@02B
038852 1600-EXIT.                                                      !@02B
038855     EXIT.                                                       !@02B
038858     EJECT                                                       !@02B
038861 1650-DETACH-ONE-ATTR.                                           !@02B
038864     IF AV-PROP-BOTTOM-UP (SN-INDEX SN-ATTR-INDEX)               !@02B
038867      THEN                                                       !@02B
038870       SET WS-SAVE-NODE-INDEX TO SN-INDEX;                       !@02B
038873       SET WS-SAVE-ATTR-INDEX TO SN-ATTR-INDEX;                  !@02B
038876       PERFORM 5050-DETACH-NODE THRU 5050-EXIT;                  !@02B
038879       SET SN-INDEX      TO WS-SAVE-NODE-INDEX;                  !@02B
038882       SET SN-ATTR-INDEX TO WS-SAVE-ATTR-INDEX;                  !@02B
038885     END-IF.                                                     !@02B
038888 1650-EXIT.                                                      !@02B
038891     EXIT.                                                       !@02B
038894     EJECT                                                       !@02B
038900 1900-FINISH-NODE.                                                HUASTOR
039000     SET SN-INDEX TO WS-CUR-NODE-INDEX.                           HUASTOR
039100     IF WS-GEN-FLAG (SN-INDEX) = 'Y'                             !@01A
039200      THEN                                                        HUASTOR
039300       PERFORM 1300-GENERATE-DEFAULTS THRU 1300-EXIT              HUASTOR
039400     END-IF.                                                      HUASTOR
039500     PERFORM 2000-INDEX-NODE THRU 2000-EXIT.                      HUASTOR
039600     SET WS-NODE-OPEN-SWITCH TO 'N'.                              HUASTOR
039700 1900-EXIT.                                                       HUASTOR
039800     EXIT.                                                        HUASTOR
039900     EJECT                                                        HUASTOR
040000 TITLE 'INDEX AND SEARCH PARAGRAPHS'.                             HUASTOR
040100 2000-INDEX-NODE.                                                 HUASTOR
040200     IF SN-ATTR-VALUE-COUNT (SN-INDEX) > 1                        HUASTOR
040300      THEN                                                        HUASTOR
040400       PERFORM 2100-BUBBLE-PASS THRU 2100-EXIT                    HUASTOR
040500               VARYING WS-LOOP-GUARD FROM 1 BY 1                  HUASTOR
040600               UNTIL WS-LOOP-GUARD >=                              HUASTOR
040700                     SN-ATTR-VALUE-COUNT (SN-INDEX);               HUASTOR
040800     END-IF.                                                      HUASTOR
040900 2000-EXIT.                                                       HUASTOR
041000     EXIT.                                                        HUASTOR
041100     EJECT                                                        HUASTOR
041200 2100-BUBBLE-PASS.                                                HUASTOR
041300     PERFORM 2150-BUBBLE-COMPARE THRU 2150-EXIT                   HUASTOR
041400             VARYING SN-ATTR-INDEX FROM 1 BY 1                    HUASTOR
041500             UNTIL SN-ATTR-INDEX >=                                HUASTOR
041600                   SN-ATTR-VALUE-COUNT (SN-INDEX).                 HUASTOR
041700 2100-EXIT.                                                       HUASTOR
041800     EXIT.                                                        HUASTOR
041900     EJECT                                                        HUASTOR
042000 2150-BUBBLE-COMPARE.                                             HUASTOR
042100* ADJACENT-PAIR EXCHANGE, ORDERED BY DISPLAY-SEQ-NO ASCENDING -   HUASTOR
042200* THE SEQUENCE THE PRICING-FEED EXTRACT EXPECTS ON STORAGE-OUT,  !@02B
042210* TIES ON DISPLAY-SEQ-NO BROKEN BY ATTRIBUTE-ID ASCENDING.       !@02B
042300     SET SN-ATTR-INDEX2 TO SN-ATTR-INDEX.                         HUASTOR
042400     SET SN-ATTR-INDEX2 UP BY 1.                                  HUASTOR
042500     IF AV-DISPLAY-SEQ-NO (SN-INDEX SN-ATTR-INDEX) >               HUASTOR
042600        AV-DISPLAY-SEQ-NO (SN-INDEX SN-ATTR-INDEX2)                HUASTOR
042610        OR (AV-DISPLAY-SEQ-NO (SN-INDEX SN-ATTR-INDEX) =          !@02B
042620             AV-DISPLAY-SEQ-NO (SN-INDEX SN-ATTR-INDEX2)          !@02B
042630            AND AV-ATTRIBUTE-ID (SN-INDEX SN-ATTR-INDEX) >        !@02B
042640                AV-ATTRIBUTE-ID (SN-INDEX SN-ATTR-INDEX2))        !@02B
042700      THEN                                                        HUASTOR
042800       MOVE SN-ATTR-VALUES (SN-INDEX SN-ATTR-INDEX)  TO            HUASTOR
042900            WS-ATTR-VALUE;                                        HUASTOR
043000       MOVE SN-ATTR-VALUES (SN-INDEX SN-ATTR-INDEX2) TO            HUASTOR
043100            SN-ATTR-VALUES (SN-INDEX SN-ATTR-INDEX);               HUASTOR
043200       MOVE WS-ATTR-VALUE TO                                       HUASTOR
043300            SN-ATTR-VALUES (SN-INDEX SN-ATTR-INDEX2);              HUASTOR
043400     END-IF.                                                      HUASTOR
043500 2150-EXIT.                                                       HUASTOR
043600     EXIT.                                                        HUASTOR
043700     EJECT                                                        HUASTOR
043800 3000-FIND-ATTR-VALUE.                                            HUASTOR
043900* LINEAR SCAN OF THE CURRENT NODE'S (SN-INDEX) ATTRIBUTE TABLE    HUASTOR
044000* FOR WS-FIND-ATTRIBUTE-ID.  CALLER SETS SN-INDEX AND             HUASTOR
044100* WS-FIND-ATTRIBUTE-ID BEFORE PERFORMING THIS PARAGRAPH; ON       HUASTOR
044200* RETURN SN-ATTR-INDEX POINTS AT THE FOUND ENTRY AND              HUASTOR
044300* WS-NOT-FOUND-SWITCH IS 'N', OR WS-ATTR-NOT-FOUND IS TRUE.       HUASTOR
044400     MOVE 'N' TO WS-NOT-FOUND-SWITCH.                             HUASTOR
044500     SET SN-ATTR-INDEX TO 1.                                      HUASTOR
044600 3010-FIND-LOOP.                                                  HUASTOR
044700     IF SN-ATTR-INDEX > SN-ATTR-VALUE-COUNT (SN-INDEX)            HUASTOR
044800      THEN                                                        HUASTOR
044900       SET WS-ATTR-NOT-FOUND TO TRUE;                             HUASTOR
045000       GO TO 3000-EXIT;                                           HUASTOR
045100     END-IF.                                                      HUASTOR
045200     IF AV-ATTRIBUTE-ID (SN-INDEX SN-ATTR-INDEX) =                HUASTOR
045300        WS-FIND-ATTRIBUTE-ID                                      HUASTOR
045400      THEN                                                        HUASTOR
045500       GO TO 3000-EXIT;                                           HUASTOR
045600     END-IF.                                                      HUASTOR
045700     SET SN-ATTR-INDEX UP BY 1.                                   HUASTOR
045800     GO TO 3010-FIND-LOOP.                                        HUASTOR
045900 3000-EXIT.                                                       HUASTOR
046000     EXIT.                                                        HUASTOR
046100     EJECT                                                        HUASTOR
046200 3100-FIND-NODE-BY-ID.                                            HUASTOR
046300* LINEAR SCAN OF SN-TABLE FOR WS-FIND-NODE-ID.  ON RETURN         HUASTOR
046400* SN-FOUND-INDEX POINTS AT THE ENTRY, OR WS-NODE-NOT-FOUND IS     HUASTOR
046500* TRUE.                                                           HUASTOR
046600     MOVE 'N' TO WS-NODE-NOT-FOUND-SWITCH.                        HUASTOR
046700     SET SN-PARENT-INDEX TO 1.                                    HUASTOR
046800 3110-FIND-NODE-LOOP.                                             HUASTOR
046900     IF SN-PARENT-INDEX > SN-COUNT                                HUASTOR
047000      THEN                                                        HUASTOR
047100       SET WS-NODE-NOT-FOUND TO TRUE;                             HUASTOR
047200       GO TO 3100-EXIT;                                           HUASTOR
047300     END-IF.                                                      HUASTOR
047400     IF SN-NODE-ID (SN-PARENT-INDEX) = WS-FIND-NODE-ID            HUASTOR
047500      THEN                                                        HUASTOR
047600       SET SN-FOUND-INDEX TO SN-PARENT-INDEX;                     HUASTOR
047700       GO TO 3100-EXIT;                                           HUASTOR
047800     END-IF.                                                      HUASTOR
047900     SET SN-PARENT-INDEX UP BY 1.                                 HUASTOR
048000     GO TO 3110-FIND-NODE-LOOP.                                   HUASTOR
048100 3100-EXIT.                                                       HUASTOR
048200     EXIT.                                                        HUASTOR
048300     EJECT                                                        HUASTOR
048400 9900-ATTR-NOT-FOUND.                                             HUASTOR
048500     DISPLAY PGMNAME, ' ATTRIBUTE ', WS-FIND-ATTRIBUTE-ID,        HUASTOR
048600              ' NOT FOUND ON NODE ', SN-NODE-ID (SN-INDEX).       HUASTOR
048700     MOVE 20 TO ABEND-CODE.                                       HUASTOR
048800     CALL ABND-PGM USING ABEND-CODE.                              HUASTOR
048900 9900-EXIT.                                                       HUASTOR
049000     EXIT.                                                        HUASTOR
049100     EJECT                                                        HUASTOR
049200 9910-NODE-NOT-FOUND.                                             HUASTOR
049300     DISPLAY PGMNAME, ' SET COMMAND REFERENCES UNKNOWN NODE ',    HUASTOR
049400              WS-FIND-NODE-ID.                                    HUASTOR
049500     MOVE 20 TO ABEND-CODE.                                       HUASTOR
049600     CALL ABND-PGM USING ABEND-CODE.                              HUASTOR
049700 9910-EXIT.                                                       HUASTOR
049800     EXIT.                                                        HUASTOR
049900     EJECT                                                        HUASTOR
050000 TITLE 'SET AND PROPAGATE PARAGRAPHS'.                            HUASTOR
050100 4000-SET-ATTR-VALUE.                                             HUASTOR
050200     MOVE WS-SET-NODE-ID TO WS-FIND-NODE-ID.                      HUASTOR
050300     PERFORM 3100-FIND-NODE-BY-ID THRU 3100-EXIT.                 HUASTOR
050400     IF WS-NODE-NOT-FOUND                                        HUASTOR
050500      THEN                                                        HUASTOR
050600       PERFORM 9910-NODE-NOT-FOUND THRU 9910-EXIT;                HUASTOR
050700     END-IF.                                                      HUASTOR
050800     SET SN-INDEX TO SN-FOUND-INDEX.                              HUASTOR
050900     MOVE WS-SET-ATTRIBUTE-ID TO WS-FIND-ATTRIBUTE-ID.            HUASTOR
051000     PERFORM 3000-FIND-ATTR-VALUE THRU 3000-EXIT.                 HUASTOR
051100     IF WS-ATTR-NOT-FOUND                                        HUASTOR
051200      THEN                                                        HUASTOR
051300       PERFORM 9900-ATTR-NOT-FOUND THRU 9900-EXIT;                HUASTOR
051400     END-IF.                                                      HUASTOR
051500* NO-OP WRITE SUPPRESSION - A SET TO THE VALUE ALREADY ON FILE    HUASTOR
051600* NEITHER UPDATES NOR PROPAGATES.                                 HUASTOR
051700     EVALUATE TRUE                                                HUASTOR
051800      WHEN WS-SET-VALUE-TYPE = 'N' AND                            HUASTOR
051900           AV-VALUE-NUM (SN-INDEX SN-ATTR-INDEX) =                HUASTOR
052000                       WS-SET-VALUE-NUM                           HUASTOR
052100       CONTINUE                                                   HUASTOR
052200      WHEN WS-SET-VALUE-TYPE = 'A' AND                            HUASTOR
052300           AV-VALUE-TEXT (SN-INDEX SN-ATTR-INDEX) =                HUASTOR
052400                       WS-SET-VALUE-TEXT                          HUASTOR
052500       CONTINUE                                                   HUASTOR
052600      WHEN OTHER                                                  HUASTOR
052700       PERFORM 4050-APPLY-NEW-VALUE THRU 4050-EXIT;               HUASTOR
052800       IF NOT WS-PROPAGATING                                      HUASTOR
052900        THEN                                                      HUASTOR
053000         PERFORM 4100-PROPAGATE-REVERSE THRU 4100-EXIT;           HUASTOR
053100       END-IF                                                     HUASTOR
053200     END-EVALUATE.                                                HUASTOR
053300 4000-EXIT.                                                       HUASTOR
053400     EXIT.                                                        HUASTOR
053500     EJECT                                                        HUASTOR
053600 4050-APPLY-NEW-VALUE.                                            HUASTOR
053700     IF WS-SET-VALUE-TYPE = 'N'                                   HUASTOR
053800      THEN                                                        HUASTOR
053900       MOVE WS-SET-VALUE-NUM TO                                   HUASTOR
054000            AV-VALUE-NUM (SN-INDEX SN-ATTR-INDEX)                 HUASTOR
054100      ELSE                                                        HUASTOR
054200       MOVE WS-SET-VALUE-TEXT TO                                  HUASTOR
054300            AV-VALUE-TEXT (SN-INDEX SN-ATTR-INDEX)                HUASTOR
054400     END-IF.                                                      HUASTOR
054500 4050-EXIT.                                                       HUASTOR
054600     EXIT.                                                        HUASTOR
054700     EJECT                                                        HUASTOR
054800 4100-PROPAGATE-REVERSE.                                          HUASTOR
054900* "PROPAGATION DIRECTION EXCLUSIVITY" - WS-PROPAGATING-SWITCH IS  HUASTOR
055000* HELD ON FOR THE DURATION OF THE CASCADE SO A SET APPLIED BY     HUASTOR
055100* THE CASCADE ITSELF DOES NOT TURN AROUND AND START A SECOND      HUASTOR
055200* CASCADE IN THE OPPOSITE DIRECTION.                              HUASTOR
055300     EVALUATE TRUE                                                HUASTOR
055400      WHEN AV-PROP-BOTTOM-UP (SN-INDEX SN-ATTR-INDEX)             HUASTOR
055500       SET WS-PROPAGATING TO TRUE;                                HUASTOR
055600       PERFORM 5000-PUSH-UP-NODE THRU 5000-EXIT;                  HUASTOR
055700       MOVE 'N' TO WS-PROPAGATING-SWITCH                          HUASTOR
055800      WHEN AV-PROP-TOP-DOWN (SN-INDEX SN-ATTR-INDEX)              HUASTOR
055900       SET WS-PROPAGATING TO TRUE;                                HUASTOR
056000       PERFORM 6000-PUSH-DOWN-NODE THRU 6000-EXIT;                HUASTOR
056100       MOVE 'N' TO WS-PROPAGATING-SWITCH                          HUASTOR
056200      WHEN OTHER                                                  HUASTOR
056300       CONTINUE                                                   HUASTOR
056400     END-EVALUATE.                                                HUASTOR
056500 4100-EXIT.                                                       HUASTOR
056600     EXIT.                                                        HUASTOR
056700     EJECT                                                        HUASTOR
056800 TITLE 'PUSH-UP / PUSH-DOWN PARAGRAPHS'.                          HUASTOR
056900 5000-PUSH-UP-NODE.                                               HUASTOR
057000* CARRIES THE VALUE AT (SN-INDEX SN-ATTR-INDEX) UP THE PARENT     HUASTOR
057100* CHAIN, ONE GENERATION AT A TIME, AS LONG AS THE SAME            HUASTOR
057200* ATTRIBUTE-ID IS ALSO CARRIED AS BOTTOM-UP AT EACH ANCESTOR;     HUASTOR
057300* STOPS AT THE ROOT, AT THE FIRST ANCESTOR LACKING THE            HUASTOR
057400* ATTRIBUTE, OR AFTER 200 HOPS (RUNAWAY-CHAIN GUARD).  WHEN       !@03A
057410* WS-PUSH-NULL-SWITCH IS ON (DETACH ROLLBACK - SEE                !@03A
057420* 5050-DETACH-NODE) THE VALUE CARRIED UP IS FORCED TO ZERO/       !@03A
057430* SPACES REGARDLESS OF WHAT IS CURRENTLY STORED AT (SN-INDEX      !@03A
057440* SN-ATTR-INDEX); OTHERWISE THE STORED VALUE IS CARRIED AS-IS.    !@03A
057500     MOVE AV-ATTRIBUTE-ID (SN-INDEX SN-ATTR-INDEX) TO             HUASTOR
057600          WS-FIND-ATTRIBUTE-ID.                                   HUASTOR
057700     MOVE AV-VALUE-TYPE (SN-INDEX SN-ATTR-INDEX) TO                HUASTOR
057800          WS-SET-VALUE-TYPE.                                      HUASTOR
057810     IF WS-PUSH-NULL-VALUE                                       !@03A
057820      THEN                                                       !@03A
057830       MOVE ZERO   TO WS-SET-VALUE-NUM                           !@03A
057840       MOVE SPACES TO WS-SET-VALUE-TEXT                          !@03A
057850      ELSE                                                       !@03A
057860       MOVE AV-VALUE-NUM (SN-INDEX SN-ATTR-INDEX) TO              !@03A
057870            WS-SET-VALUE-NUM                                     !@03A
057880       MOVE AV-VALUE-TEXT (SN-INDEX SN-ATTR-INDEX) TO             !@03A
057890            WS-SET-VALUE-TEXT                                    !@03A
057895     END-IF.                                                     !@03A
058300     MOVE SN-PARENT-NODE-ID (SN-INDEX) TO WS-FIND-NODE-ID.        HUASTOR
058400     MOVE 0 TO WS-LOOP-GUARD.                                     HUASTOR
058500 5010-PUSH-UP-LOOP.                                               HUASTOR
058600     IF WS-FIND-NODE-ID = 0                                       HUASTOR
058700      THEN                                                        HUASTOR
058800       GO TO 5000-EXIT;                                           HUASTOR
058900     END-IF.                                                      HUASTOR
059000     ADD 1 TO WS-LOOP-GUARD.                                      HUASTOR
059100     IF WS-LOOP-GUARD > 200                                       HUASTOR
059200      THEN                                                        HUASTOR
059300       GO TO 5000-EXIT;                                           HUASTOR
059400     END-IF.                                                      HUASTOR
059500     PERFORM 3100-FIND-NODE-BY-ID THRU 3100-EXIT.                 HUASTOR
059600     IF WS-NODE-NOT-FOUND                                        HUASTOR
059700      THEN                                                        HUASTOR
059800       GO TO 5000-EXIT;                                           HUASTOR
059900     END-IF.                                                      HUASTOR
060000     SET SN-INDEX TO SN-FOUND-INDEX.                              HUASTOR
060100     PERFORM 3000-FIND-ATTR-VALUE THRU 3000-EXIT.                 HUASTOR
060200     IF WS-ATTR-NOT-FOUND OR                                      HUASTOR
060300        NOT AV-PROP-BOTTOM-UP (SN-INDEX SN-ATTR-INDEX)            HUASTOR
060400      THEN                                                        HUASTOR
060500       GO TO 5000-EXIT;                                           HUASTOR
060600     END-IF.                                                      HUASTOR
060700     IF WS-SET-VALUE-TYPE = 'N'                                   HUASTOR
060800      THEN                                                        HUASTOR
060900       MOVE WS-SET-VALUE-NUM TO                                   HUASTOR
061000            AV-VALUE-NUM (SN-INDEX SN-ATTR-INDEX)                 HUASTOR
061100      ELSE                                                        HUASTOR
061200       MOVE WS-SET-VALUE-TEXT TO                                  HUASTOR
061300            AV-VALUE-TEXT (SN-INDEX SN-ATTR-INDEX)                HUASTOR
061400     END-IF.                                                      HUASTOR
061500     MOVE SN-PARENT-NODE-ID (SN-INDEX) TO WS-FIND-NODE-ID.        HUASTOR
061600     GO TO 5010-PUSH-UP-LOOP.                                     HUASTOR
061700 5000-EXIT.                                                       HUASTOR
061800     EXIT.                                                        HUASTOR
061900     EJECT                                                        HUASTOR
062000 5050-DETACH-NODE.                                                HUASTOR
062100* A NODE BEING REMOVED FROM THE TREE CARRIES ITS BOTTOM-UP        !@02B
062200* VALUES BACK OUT OF ITS (FORMER) ANCESTORS BY PUSHING A          !@02B
062300* NULL/ZERO VALUE UP ONE LAST TIME.  CALLER SETS SN-INDEX/        !@02B
062400* SN-ATTR-INDEX TO THE ATTRIBUTE BEING DETACHED BEFORE            !@02B
062500* PERFORMING THIS PARAGRAPH, AND CLEARS SN-PARENT-NODE-ID ONCE    !@02B
062510* ALL OF THE NODE'S BOTTOM-UP ATTRIBUTES HAVE BEEN DETACHED       !@02B
062520* (SEE 1600-PROCESS-DETACH).  WS-PUSH-NULL-SWITCH TELLS           !@03A
062530* 5000-PUSH-UP-NODE TO FORCE THE FORWARDED VALUE TO ZERO/SPACES  !@03A
062540* AT EVERY ANCESTOR HOP RATHER THAN CARRY THE STORED VALUE.      !@03A
062600     SET WS-PUSH-NULL-VALUE TO TRUE.                              HUASTOR
062700     MOVE ZERO   TO AV-VALUE-NUM (SN-INDEX SN-ATTR-INDEX).        HUASTOR
062800     MOVE SPACES TO AV-VALUE-TEXT (SN-INDEX SN-ATTR-INDEX).       HUASTOR
062900     PERFORM 5000-PUSH-UP-NODE THRU 5000-EXIT.                    HUASTOR
062950     MOVE 'N' TO WS-PUSH-NULL-SWITCH.                            !@02B
063100 5050-EXIT.                                                       HUASTOR
063200     EXIT.                                                        HUASTOR
063300     EJECT                                                        HUASTOR
063400 5100-PUSH-UP-ALL.                                                HUASTOR
063500* RUN ONCE AFTER LOAD - EVERY NODE'S BOTTOM-UP ATTRIBUTES ARE     HUASTOR
063600* TREATED AS JUST HAVING BEEN "ATTACHED" TO THEIR PARENT, PER     HUASTOR
063700* THE PUSH-UP BUSINESS RULE.                                      HUASTOR
063800     PERFORM 5150-PUSH-UP-ONE-NODE THRU 5150-EXIT                 HUASTOR
063900             VARYING SN-INDEX FROM 1 BY 1                         HUASTOR
064000             UNTIL SN-INDEX > SN-COUNT.                           HUASTOR
064100 5100-EXIT.                                                       HUASTOR
064200     EXIT.                                                        HUASTOR
064300     EJECT                                                        HUASTOR
064400 5150-PUSH-UP-ONE-NODE.                                           HUASTOR
064500     PERFORM 5160-PUSH-UP-ONE-ATTR THRU 5160-EXIT                 HUASTOR
064600             VARYING SN-ATTR-INDEX FROM 1 BY 1                    HUASTOR
064700             UNTIL SN-ATTR-INDEX >                                HUASTOR
064800                   SN-ATTR-VALUE-COUNT (SN-INDEX).                 HUASTOR
064900 5150-EXIT.                                                       HUASTOR
065000     EXIT.                                                        HUASTOR
065100     EJECT                                                        HUASTOR
065200 5160-PUSH-UP-ONE-ATTR.                                           HUASTOR
065300     IF AV-PROP-BOTTOM-UP (SN-INDEX SN-ATTR-INDEX)                HUASTOR
065400      THEN                                                        HUASTOR
065500       SET WS-SAVE-NODE-INDEX TO SN-INDEX;                        HUASTOR
065600       SET WS-SAVE-ATTR-INDEX TO SN-ATTR-INDEX;                   HUASTOR
065700       PERFORM 5000-PUSH-UP-NODE THRU 5000-EXIT;                  HUASTOR
065800       SET SN-INDEX      TO WS-SAVE-NODE-INDEX;                   HUASTOR
065900       SET SN-ATTR-INDEX TO WS-SAVE-ATTR-INDEX;                   HUASTOR
066000     END-IF.                                                      HUASTOR
066100 5160-EXIT.                                                       HUASTOR
066200     EXIT.                                                        HUASTOR
066300     EJECT                                                        HUASTOR
066400 6000-PUSH-DOWN-NODE.                                             HUASTOR
066500* FANS THE VALUE AT (SN-INDEX SN-ATTR-INDEX) OUT TO EVERY          HUASTOR
066600* DESCENDANT CARRYING THE SAME ATTRIBUTE-ID AS TOP-DOWN, BREADTH  HUASTOR
066700* GENERATION BY GENERATION, VIA THE WS-PUSHDOWN-QUEUE WORKLIST.   HUASTOR
066800     MOVE AV-ATTRIBUTE-ID (SN-INDEX SN-ATTR-INDEX) TO             HUASTOR
066900          WS-FIND-ATTRIBUTE-ID.                                   HUASTOR
067000     MOVE AV-VALUE-TYPE (SN-INDEX SN-ATTR-INDEX) TO                HUASTOR
067100          WS-SET-VALUE-TYPE.                                      HUASTOR
067200     MOVE AV-VALUE-NUM (SN-INDEX SN-ATTR-INDEX) TO                 HUASTOR
067300          WS-SET-VALUE-NUM.                                       HUASTOR
067400     MOVE AV-VALUE-TEXT (SN-INDEX SN-ATTR-INDEX) TO                HUASTOR
067500          WS-SET-VALUE-TEXT.                                      HUASTOR
067600     MOVE 0 TO WS-PDQ-COUNT.                                      HUASTOR
067700     MOVE 1 TO WS-PDQ-HEAD.                                       HUASTOR
067800     ADD 1 TO WS-PDQ-COUNT.                                       HUASTOR
067900     MOVE SN-NODE-ID (SN-INDEX) TO WS-PDQ-ENTRY (WS-PDQ-COUNT).   HUASTOR
068000 6010-PUSH-DOWN-LOOP.                                             HUASTOR
068100     IF WS-PDQ-HEAD > WS-PDQ-COUNT                                HUASTOR
068200      THEN                                                        HUASTOR
068300       GO TO 6000-EXIT;                                           HUASTOR
068400     END-IF.                                                      HUASTOR
068500     MOVE WS-PDQ-ENTRY (WS-PDQ-HEAD) TO WS-WALK-NODE-ID.          HUASTOR
068600     ADD 1 TO WS-PDQ-HEAD.                                        HUASTOR
068700     PERFORM 6050-PUSH-TO-CHILDREN THRU 6050-EXIT                 HUASTOR
068800             VARYING SN-CHILD-INDEX FROM 1 BY 1                   HUASTOR
068900             UNTIL SN-CHILD-INDEX > SN-COUNT.                     HUASTOR
069000     GO TO 6010-PUSH-DOWN-LOOP.                                   HUASTOR
069100 6000-EXIT.                                                       HUASTOR
069200     EXIT.                                                        HUASTOR
069300     EJECT                                                        HUASTOR
069400 6050-PUSH-TO-CHILDREN.                                           HUASTOR
069500     IF SN-PARENT-NODE-ID (SN-CHILD-INDEX) NOT = WS-WALK-NODE-ID  HUASTOR
069600      THEN                                                        HUASTOR
069700       GO TO 6050-EXIT;                                           HUASTOR
069800     END-IF.                                                      HUASTOR
069900     SET SN-INDEX TO SN-CHILD-INDEX.                              HUASTOR
070000     PERFORM 3000-FIND-ATTR-VALUE THRU 3000-EXIT.                 HUASTOR
070100     IF WS-ATTR-NOT-FOUND OR                                      HUASTOR
070200        NOT AV-PROP-TOP-DOWN (SN-INDEX SN-ATTR-INDEX)             HUASTOR
070300      THEN                                                        HUASTOR
070400       GO TO 6050-EXIT;                                           HUASTOR
070500     END-IF.                                                      HUASTOR
070600     IF WS-SET-VALUE-TYPE = 'N'                                   HUASTOR
070700      THEN                                                        HUASTOR
070800       MOVE WS-SET-VALUE-NUM TO                                   HUASTOR
070900            AV-VALUE-NUM (SN-INDEX SN-ATTR-INDEX)                 HUASTOR
071000      ELSE                                                        HUASTOR
071100       MOVE WS-SET-VALUE-TEXT TO                                  HUASTOR
071200            AV-VALUE-TEXT (SN-INDEX SN-ATTR-INDEX)                HUASTOR
071300     END-IF.                                                      HUASTOR
071400     ADD 1 TO WS-PDQ-COUNT.                                       HUASTOR
071500     MOVE SN-NODE-ID (SN-CHILD-INDEX) TO                          HUASTOR
071600          WS-PDQ-ENTRY (WS-PDQ-COUNT).                            HUASTOR
071700 6050-EXIT.                                                       HUASTOR
071800     EXIT.                                                        HUASTOR
071900     EJECT                                                        HUASTOR
072000 6100-PUSH-DOWN-ALL.                                              HUASTOR
072100* RUN ONCE AFTER LOAD, GATED BY THE UPSI-0 AUTO-PUSHDOWN SWITCH   HUASTOR
072200* (TICKET ERS-4471) SO A SITE THAT WANTS PUSH-DOWN APPLIED ONLY   HUASTOR
072300* ON EXPLICIT REQUEST CAN RUN THIS JOB WITH THE SWITCH OFF.       HUASTOR
072400     PERFORM 6150-PUSH-DOWN-ONE-NODE THRU 6150-EXIT               HUASTOR
072500             VARYING SN-INDEX FROM 1 BY 1                         HUASTOR
072600             UNTIL SN-INDEX > SN-COUNT.                           HUASTOR
072700 6100-EXIT.                                                       HUASTOR
072800     EXIT.                                                        HUASTOR
072900     EJECT                                                        HUASTOR
073000 6150-PUSH-DOWN-ONE-NODE.                                         HUASTOR
073100     PERFORM 6160-PUSH-DOWN-ONE-ATTR THRU 6160-EXIT               HUASTOR
073200             VARYING SN-ATTR-INDEX FROM 1 BY 1                    HUASTOR
073300             UNTIL SN-ATTR-INDEX >                                HUASTOR
073400                   SN-ATTR-VALUE-COUNT (SN-INDEX).                 HUASTOR
073500 6150-EXIT.                                                       HUASTOR
073600     EXIT.                                                        HUASTOR
073700     EJECT                                                        HUASTOR
073800 6160-PUSH-DOWN-ONE-ATTR.                                         HUASTOR
073900     IF AV-PROP-TOP-DOWN (SN-INDEX SN-ATTR-INDEX)                 HUASTOR
074000      THEN                                                        HUASTOR
074100       SET WS-SAVE-NODE-INDEX TO SN-INDEX;                        HUASTOR
074200       SET WS-SAVE-ATTR-INDEX TO SN-ATTR-INDEX;                   HUASTOR
074300       PERFORM 6000-PUSH-DOWN-NODE THRU 6000-EXIT;                HUASTOR
074400       SET SN-INDEX      TO WS-SAVE-NODE-INDEX;                   HUASTOR
074500       SET SN-ATTR-INDEX TO WS-SAVE-ATTR-INDEX;                   HUASTOR
074600     END-IF.                                                      HUASTOR
074700 6160-EXIT.                                                       HUASTOR
074800     EXIT.                                                        HUASTOR
074900     EJECT                                                        HUASTOR
075000 TITLE 'PROPAGATED-FROM CHECK AND OUTPUT WRITE PARAGRAPHS'.       HUASTOR
075100 7000-IS-PROPAGATED.                                              HUASTOR
075200     MOVE 'N' TO WS-PROPAGATED-SWITCH.                            HUASTOR
075300     EVALUATE TRUE                                                HUASTOR
075400      WHEN AV-PROP-TOP-DOWN (SN-INDEX SN-ATTR-INDEX)              HUASTOR
075500       PERFORM 7100-WALK-UP-CHAIN THRU 7100-EXIT                  HUASTOR
075600      WHEN AV-PROP-BOTTOM-UP (SN-INDEX SN-ATTR-INDEX)             HUASTOR
075700       PERFORM 7200-WALK-DOWN-TREE THRU 7200-EXIT                 HUASTOR
075800      WHEN OTHER                                                  HUASTOR
075900       CONTINUE                                                   HUASTOR
076000     END-EVALUATE.                                                HUASTOR
076100 7000-EXIT.                                                       HUASTOR
076200     EXIT.                                                        HUASTOR
076300     EJECT                                                        HUASTOR
076400 7100-WALK-UP-CHAIN.                                              HUASTOR
076500* A TOP-DOWN VALUE IS "PROPAGATED" IF SOME ANCESTOR ALSO          HUASTOR
076600* CARRIES THIS ATTRIBUTE-ID MARKED TOP-DOWN - IT FLOWED DOWN      HUASTOR
076700* FROM THAT ANCESTOR RATHER THAN BEING SET DIRECTLY HERE.         HUASTOR
076800     MOVE AV-ATTRIBUTE-ID (SN-INDEX SN-ATTR-INDEX) TO             HUASTOR
076900          WS-FIND-ATTRIBUTE-ID.                                   HUASTOR
077000     MOVE SN-PARENT-NODE-ID (SN-INDEX) TO WS-ANCESTOR-ID.         HUASTOR
077100     MOVE 0 TO WS-LOOP-GUARD.                                     HUASTOR
077200 7110-WALK-UP-LOOP.                                               HUASTOR
077300     IF WS-ANCESTOR-ID = 0                                        HUASTOR
077400      THEN                                                        HUASTOR
077500       GO TO 7100-EXIT;                                           HUASTOR
077600     END-IF.                                                      HUASTOR
077700     ADD 1 TO WS-LOOP-GUARD.                                      HUASTOR
077800     IF WS-LOOP-GUARD > 200                                       HUASTOR
077900      THEN                                                        HUASTOR
078000       GO TO 7100-EXIT;                                           HUASTOR
078100     END-IF.                                                      HUASTOR
078200     MOVE WS-ANCESTOR-ID TO WS-FIND-NODE-ID.                      HUASTOR
078300     PERFORM 3100-FIND-NODE-BY-ID THRU 3100-EXIT.                 HUASTOR
078400     IF WS-NODE-NOT-FOUND                                        HUASTOR
078500      THEN                                                        HUASTOR
078600       GO TO 7100-EXIT;                                           HUASTOR
078700     END-IF.                                                      HUASTOR
078800     SET WS-SCAN-NODE TO SN-FOUND-INDEX.                          HUASTOR
078900     PERFORM 7120-SCAN-FOR-ATTR THRU 7120-EXIT.                   HUASTOR
079000     IF WS-VALUE-PROPAGATED                                       HUASTOR
079100      THEN                                                        HUASTOR
079200       GO TO 7100-EXIT;                                           HUASTOR
079300     END-IF.                                                      HUASTOR
079400     MOVE SN-PARENT-NODE-ID (WS-SCAN-NODE) TO WS-ANCESTOR-ID.     HUASTOR
079500     GO TO 7110-WALK-UP-LOOP.                                     HUASTOR
079600 7100-EXIT.                                                       HUASTOR
079700     EXIT.                                                        HUASTOR
079800     EJECT                                                        HUASTOR
079900 7120-SCAN-FOR-ATTR.                                              HUASTOR
080000     MOVE 'N' TO WS-PROPAGATED-SWITCH.                            HUASTOR
080100     MOVE 1 TO WS-SCAN-ATTR.                                      HUASTOR
080200 7130-SCAN-LOOP.                                                  HUASTOR
080300     IF WS-SCAN-ATTR > SN-ATTR-VALUE-COUNT (WS-SCAN-NODE)         HUASTOR
080400      THEN                                                        HUASTOR
080500       GO TO 7120-EXIT;                                           HUASTOR
080600     END-IF.                                                      HUASTOR
080700     IF AV-ATTRIBUTE-ID (WS-SCAN-NODE WS-SCAN-ATTR) =             HUASTOR
080800        WS-FIND-ATTRIBUTE-ID AND                                  HUASTOR
080900        AV-PROP-TOP-DOWN (WS-SCAN-NODE WS-SCAN-ATTR)              HUASTOR
081000      THEN                                                        HUASTOR
081100       SET WS-VALUE-PROPAGATED TO TRUE;                           HUASTOR
081200       GO TO 7120-EXIT;                                           HUASTOR
081300     END-IF.                                                      HUASTOR
081400     ADD 1 TO WS-SCAN-ATTR.                                       HUASTOR
081500     GO TO 7130-SCAN-LOOP.                                        HUASTOR
081600 7120-EXIT.                                                       HUASTOR
081700     EXIT.                                                        HUASTOR
081800     EJECT                                                        HUASTOR
081900 7200-WALK-DOWN-TREE.                                             HUASTOR
082000* A BOTTOM-UP VALUE IS "PROPAGATED" IF ANY DESCENDANT CARRIES     HUASTOR
082100* THIS ATTRIBUTE-ID MARKED BOTTOM-UP - IT FLOWED UP FROM A        HUASTOR
082200* DESCENDANT RATHER THAN BEING SET DIRECTLY HERE.                 HUASTOR
082300     MOVE AV-ATTRIBUTE-ID (SN-INDEX SN-ATTR-INDEX) TO             HUASTOR
082400          WS-FIND-ATTRIBUTE-ID.                                   HUASTOR
082500     MOVE SN-NODE-ID (SN-INDEX) TO WS-ANCESTOR-ID.                HUASTOR
082600     MOVE 'N' TO WS-PROPAGATED-SWITCH.                            HUASTOR
082700     PERFORM 7250-CHECK-ONE-DESCENDANT THRU 7250-EXIT             HUASTOR
082800             VARYING WS-SCAN-NODE FROM 1 BY 1                     HUASTOR
082900             UNTIL WS-SCAN-NODE > SN-COUNT                        HUASTOR
083000                 OR WS-VALUE-PROPAGATED.                          HUASTOR
083100 7200-EXIT.                                                       HUASTOR
083200     EXIT.                                                        HUASTOR
083300     EJECT                                                        HUASTOR
083400 7250-CHECK-ONE-DESCENDANT.                                       HUASTOR
083500     IF WS-SCAN-NODE = SN-INDEX                                  HUASTOR
083600      THEN                                                        HUASTOR
083700       GO TO 7250-EXIT;                                           HUASTOR
083800     END-IF.                                                      HUASTOR
083900     PERFORM 7260-IS-DESCENDANT THRU 7260-EXIT.                   HUASTOR
084000     IF NOT WS-IS-DESCENDANT                                      HUASTOR
084100      THEN                                                        HUASTOR
084200       GO TO 7250-EXIT;                                           HUASTOR
084300     END-IF.                                                      HUASTOR
084400     MOVE 1 TO WS-SCAN-ATTR.                                      HUASTOR
084500 7255-ATTR-LOOP.                                                  HUASTOR
084600     IF WS-SCAN-ATTR > SN-ATTR-VALUE-COUNT (WS-SCAN-NODE)         HUASTOR
084700      THEN                                                        HUASTOR
084800       GO TO 7250-EXIT;                                           HUASTOR
084900     END-IF.                                                      HUASTOR
085000     IF AV-ATTRIBUTE-ID (WS-SCAN-NODE WS-SCAN-ATTR) =             HUASTOR
085100        WS-FIND-ATTRIBUTE-ID AND                                  HUASTOR
085200        AV-PROP-BOTTOM-UP (WS-SCAN-NODE WS-SCAN-ATTR)             HUASTOR
085300      THEN                                                        HUASTOR
085400       SET WS-VALUE-PROPAGATED TO TRUE;                           HUASTOR
085500       GO TO 7250-EXIT;                                           HUASTOR
085600     END-IF.                                                      HUASTOR
085700     ADD 1 TO WS-SCAN-ATTR.                                       HUASTOR
085800     GO TO 7255-ATTR-LOOP.                                        HUASTOR
085900 7250-EXIT.                                                       HUASTOR
086000     EXIT.                                                        HUASTOR
086100     EJECT                                                        HUASTOR
086200 7260-IS-DESCENDANT.                                              HUASTOR
086300     MOVE 'N' TO WS-DESCENDANT-SWITCH.                            HUASTOR
086400     MOVE SN-PARENT-NODE-ID (WS-SCAN-NODE) TO WS-CHASE-ID.        HUASTOR
086500     MOVE 0 TO WS-LOOP-GUARD.                                     HUASTOR
086600 7265-CHASE-LOOP.                                                 HUASTOR
086700     IF WS-CHASE-ID = 0                                           HUASTOR
086800      THEN                                                        HUASTOR
086900       GO TO 7260-EXIT;                                           HUASTOR
087000     END-IF.                                                      HUASTOR
087100     ADD 1 TO WS-LOOP-GUARD.                                      HUASTOR
087200     IF WS-LOOP-GUARD > 200                                       HUASTOR
087300      THEN                                                        HUASTOR
087400       GO TO 7260-EXIT;                                           HUASTOR
087500     END-IF.                                                      HUASTOR
087600     IF WS-CHASE-ID = WS-ANCESTOR-ID                              HUASTOR
087700      THEN                                                        HUASTOR
087800       SET WS-IS-DESCENDANT TO TRUE;                              HUASTOR
087900       GO TO 7260-EXIT;                                           HUASTOR
088000     END-IF.                                                      HUASTOR
088100     MOVE WS-CHASE-ID TO WS-FIND-NODE-ID.                         HUASTOR
088200     PERFORM 3100-FIND-NODE-BY-ID THRU 3100-EXIT.                 HUASTOR
088300     IF WS-NODE-NOT-FOUND                                        HUASTOR
088400      THEN                                                        HUASTOR
088500       GO TO 7260-EXIT;                                           HUASTOR
088600     END-IF.                                                      HUASTOR
088700     MOVE SN-PARENT-NODE-ID (SN-FOUND-INDEX) TO WS-CHASE-ID.      HUASTOR
088800     GO TO 7265-CHASE-LOOP.                                       HUASTOR
089000 7260-EXIT.                                                       HUASTOR
089100     EXIT.                                                        HUASTOR
089200     EJECT                                                        HUASTOR
089300 8000-IS-READONLY-UI.                                             HUASTOR
089400* RULE ORDER: (A) A ROW ON THIS FILE IS BY DEFINITION AN          HUASTOR
089500* INSTANCE-LEVEL ATTRIBUTE VALUE, SO THAT LEG OF THE RULE IS      HUASTOR
089600* ALWAYS SATISFIED HERE AND NEEDS NO TEST; (B) THE STORED         HUASTOR
089700* IS-READONLY-UI FLAG; (C) THE PROPAGATED-FROM CHECK.             HUASTOR
089800     MOVE 'N' TO WS-READONLY-SWITCH.                              HUASTOR
089900     IF AV-READONLY-UI (SN-INDEX SN-ATTR-INDEX)                   HUASTOR
090000      THEN                                                        HUASTOR
090100       SET WS-VALUE-READONLY TO TRUE;                             HUASTOR
090200       GO TO 8000-EXIT;                                           HUASTOR
090300     END-IF.                                                      HUASTOR
090400     PERFORM 7000-IS-PROPAGATED THRU 7000-EXIT.                   HUASTOR
090500     IF WS-VALUE-PROPAGATED                                       HUASTOR
090600      THEN                                                        HUASTOR
090700       SET WS-VALUE-READONLY TO TRUE;                             HUASTOR
090800     END-IF.                                                      HUASTOR
090900 8000-EXIT.                                                       HUASTOR
091000     EXIT.                                                        HUASTOR
091100     EJECT                                                        HUASTOR
091200 4800-WRITE-ALL-NODES.                                            HUASTOR
091300     PERFORM 4810-WRITE-ONE-NODE THRU 4810-EXIT                   HUASTOR
091400             VARYING SN-INDEX FROM 1 BY 1                         HUASTOR
091500             UNTIL SN-INDEX > SN-COUNT.                           HUASTOR
091600     PERFORM 4850-WRITE-RUN-TOTAL THRU 4850-EXIT.                 HUASTOR
091700 4800-EXIT.                                                       HUASTOR
091800     EXIT.                                                        HUASTOR
091900     EJECT                                                        HUASTOR
092000 4810-WRITE-ONE-NODE.                                             HUASTOR
092100     MOVE 0 TO WS-ATTR-COUNT-WRITTEN.                             HUASTOR
092200     PERFORM 4820-WRITE-ONE-ATTR THRU 4820-EXIT                   HUASTOR
092300             VARYING SN-ATTR-INDEX FROM 1 BY 1                    HUASTOR
092400             UNTIL SN-ATTR-INDEX >                                HUASTOR
092500                   SN-ATTR-VALUE-COUNT (SN-INDEX).                 HUASTOR
092600     PERFORM 4830-WRITE-NODE-SUMMARY THRU 4830-EXIT.              HUASTOR
092700     ADD 1 TO WS-NODE-COUNT-WRITTEN.                              HUASTOR
092800 4810-EXIT.                                                       HUASTOR
092900     EXIT.                                                        HUASTOR
093000     EJECT                                                        HUASTOR
093100 4820-WRITE-ONE-ATTR.                                             HUASTOR
093200     PERFORM 8000-IS-READONLY-UI THRU 8000-EXIT.                  HUASTOR
093300     INITIALIZE STOR-OUT-DETAIL.                                  HUASTOR
093400     MOVE 'D'                     TO SOD-REC-TYPE.                HUASTOR
093500     MOVE SN-NODE-ID (SN-INDEX)   TO SOD-NODE-ID.                 HUASTOR
093600     MOVE AV-ATTRIBUTE-ID (SN-INDEX SN-ATTR-INDEX) TO             HUASTOR
093700          SOD-ATTRIBUTE-ID.                                       HUASTOR
093800     MOVE AV-DISPLAY-SEQ-NO (SN-INDEX SN-ATTR-INDEX) TO           HUASTOR
093900          SOD-DISPLAY-SEQ-NO.                                     HUASTOR
094000     MOVE AV-PROPAGATION-TYPE (SN-INDEX SN-ATTR-INDEX) TO         HUASTOR
094100          SOD-PROPAGATION-TYPE.                                   HUASTOR
094200     MOVE AV-VALUE-TYPE (SN-INDEX SN-ATTR-INDEX) TO               HUASTOR
094300          SOD-VALUE-TYPE.                                         HUASTOR
094400     MOVE AV-VALUE-NUM (SN-INDEX SN-ATTR-INDEX) TO                HUASTOR
094500          SOD-VALUE-NUM.                                          HUASTOR
094600     MOVE AV-VALUE-TEXT (SN-INDEX SN-ATTR-INDEX) TO               HUASTOR
094700          SOD-VALUE-TEXT.                                         HUASTOR
094800     MOVE AV-IS-NEW (SN-INDEX SN-ATTR-INDEX) TO SOD-IS-NEW.       HUASTOR
094900     IF WS-VALUE-READONLY                                         HUASTOR
095000      THEN                                                        HUASTOR
095100       MOVE 'Y' TO SOD-IS-READONLY-UI                             HUASTOR
095200      ELSE                                                        HUASTOR
095300       MOVE 'N' TO SOD-IS-READONLY-UI                             HUASTOR
095400     END-IF.                                                      HUASTOR
095500     WRITE STOR-OUT-DETAIL.                                       HUASTOR
095600     ADD 1 TO WS-ATTR-COUNT-WRITTEN.                              HUASTOR
095700 4820-EXIT.                                                       HUASTOR
095800     EXIT.                                                        HUASTOR
095900     EJECT                                                        HUASTOR
096000 4830-WRITE-NODE-SUMMARY.                                         HUASTOR
096100     INITIALIZE STOR-OUT-SUMMARY.                                 HUASTOR
096200     MOVE 'S' TO SOS-REC-TYPE.                                    HUASTOR
096300     MOVE SN-NODE-ID (SN-INDEX) TO SOS-NODE-ID.                   HUASTOR
096400     MOVE WS-ATTR-COUNT-WRITTEN TO SOS-ATTR-COUNT.                HUASTOR
096500     WRITE STOR-OUT-DETAIL.                                       HUASTOR
096600 4830-EXIT.                                                       HUASTOR
096700     EXIT.                                                        HUASTOR
096800     EJECT                                                        HUASTOR
096900 4850-WRITE-RUN-TOTAL.                                            HUASTOR
097000* GRAND-TOTAL SUMMARY LINE - NODE-ID ZERO IS THE RUN-TOTAL        HUASTOR
097100* SENTINEL, ATTR-COUNT CARRIES THE NUMBER OF NODES WRITTEN.       HUASTOR
097200     INITIALIZE STOR-OUT-SUMMARY.                                 HUASTOR
097300     MOVE 'S' TO SOS-REC-TYPE.                                    HUASTOR
097400     MOVE 0   TO SOS-NODE-ID.                                     HUASTOR
097500     MOVE WS-NODE-COUNT-WRITTEN TO SOS-ATTR-COUNT.                HUASTOR
097600     WRITE STOR-OUT-DETAIL.                                       HUASTOR
097700 4850-EXIT.                                                       HUASTOR
097800     EXIT.                                                        HUASTOR
097900     EJECT                                                        HUASTOR
098000 9000-TERMINATE.                                                  HUASTOR
098100     DISPLAY PGMNAME, ' RECORDS READ FROM ATTRIN    = ',          HUASTOR
098200                      WS-REC-COUNT.                               HUASTOR
098300     DISPLAY PGMNAME, ' NODES WRITTEN TO STOROUT    = ',          HUASTOR
098400                      WS-NODE-COUNT-WRITTEN.                      HUASTOR
098500     CLOSE ATTR-IN-FILE.                                          HUASTOR
098600     CLOSE STOR-OUT-FILE.                                         HUASTOR
098700 9000-EXIT.                                                       HUASTOR
098800     EXIT.                                                        HUASTOR
