000100 PROCESS DYNAM NUMPROC(PFD) TRUNC(OPT) APOST NOSEQ RENT        PRCCOND
000200 ID DIVISION.                                                   PRCCOND
000300 PROGRAM-ID. PRCCOND.                                           PRCCOND
000400 AUTHOR. R B WEISS.                                             PRCCOND
000500 INSTALLATION. ENTERPRISE SYSTEMS DIVISION - HU PROCESSING.     PRCCOND
000600               THIS PROGRAM EVALUATES A DECK OF PRICING-        PRCCOND
000700               CONDITIONS BREAKS AND BUILDS ONE PRICING-        PRCCOND
000800               CONDITIONS-RESULT ROW PER BREAK.  EACH INPUT     PRCCOND
000900               RECORD CARRIES A ONE-CHARACTER REC-TYPE:         PRCCOND
001000                                                                PRCCOND
001100                 'D' - DISCOUNT-ONLY BREAK.  ONLY A DISCOUNT    PRCCOND
001200                       PERCENT IS SUPPLIED; THE RESULT IS       PRCCOND
001300                       BUILT BY THE NESTED ZEROCHK SUBROUTINE,  PRCCOND
001400                       WHICH RETURNS THE SHOP'S CANONICAL       PRCCOND
001500                       "ZERO RESULT" SINGLETON WHEN THE         PRCCOND
001600                       DISCOUNT IS ZERO, SO DOWNSTREAM STEPS    PRCCOND
001700                       CAN TEST "NO DISCOUNT WAS APPLIED" BY A  PRCCOND
001800                       CHEAP EQUALITY COMPARE AGAINST THAT      PRCCOND
001900                       SINGLETON INSTEAD OF TESTING EACH FIELD. PRCCOND
002000                                                                PRCCOND
002100                 'F' - FULL BREAK.  DISCOUNT PERCENT, PAYMENT   PRCCOND
002200                       TERM, THE THREE PRICE OVERRIDES AND THE  PRCCOND
002300                       BASE PRICING SYSTEM ID ARE ALL SUPPLIED, PRCCOND
002400                       EACH WITH ITS OWN PRESENT/ABSENT         PRCCOND
002500                       INDICATOR; FIELDS MARKED ABSENT ARE SET  PRCCOND
002600                       TO THE SHOP'S DEFAULT SENTINEL VALUES.   PRCCOND
002700                                                                PRCCOND
002800               MODIFIED 03 MAY 94 (JTC) - FULL-BREAK OVERRIDE   PRCCOND
002900               PRESENT/ABSENT INDICATORS ADDED; PRIOR RELEASE   PRCCOND
003000               TREATED A ZERO OVERRIDE AND A MISSING OVERRIDE   PRCCOND
003100               AS THE SAME THING, WHICH WAS WRONG FOR BREAK     PRCCOND
003200               TYPE 'F' (PROBLEM TICKET ERS-2209).              PRCCOND
003300               MODIFIED 02 AUG 99 (DPK) - ADDED UPSI-0 ZERO-    PRCCOND
003400               DETAIL-SUPPRESS SWITCH PER PRICING OPERATIONS    PRCCOND
003500               REQUEST (TICKET ERS-4518) - SEE CHANGE LOG.      PRCCOND
003550               MODIFIED 14 MAR 02 (MLP) - REVIEWED PRESENT/    !@03A
003560               ABSENT INDICATOR HANDLING AFTER A PRICING        !@03A
003570               OPERATIONS QUESTION ON WHETHER A BLANK           !@03A
003580               INDICATOR BYTE IS TREATED AS ABSENT; CONFIRMED   !@03A
003590               THE 88-LEVEL VALUE 'Y' TEST ALREADY TREATS ANY   !@03A
003595               NON-'Y' BYTE AS ABSENT; NO CODE CHANGE REQUIRED  !@03A
003597               (TICKET ERS-5077).                              !@03A
003600 DATE-WRITTEN. 17 NOV 1988.                                     PRCCOND
003700 DATE-COMPILED.                                                 PRCCOND
003800 SECURITY. COMPANY CONFIDENTIAL - INTERNAL USE ONLY.            PRCCOND
003900*****************************************************************PRCCOND
004000*                                                                PRCCOND
004100*   PRCCOND  -  PRICING CONDITIONS RESULT BUILD                  PRCCOND
004200*                                                                PRCCOND
004300*   CHANGE LOG                                                   PRCCOND
004400*   17 NOV 88  RBW  ORIGINAL VERSION 01                          PRCCOND
004500*   22 JUN 90  RBW  VERSION 02 - CORRECTED SIGN HANDLING ON      PRCCOND
004600*                    PRICE-LIST-OVER, WAS LOSING THE SIGN        PRCCOND
004700*                    NIBBLE ON A NEGATIVE OVERRIDE (ERS-0887)    PRCCOND
004800*   03 MAY 94  JTC  VERSION 03 - ADDED PRESENT/ABSENT            PRCCOND
004900*                    INDICATORS FOR EACH FULL-BREAK OVERRIDE     PRCCOND
005000*                    FIELD (ERS-2209)                            PRCCOND
005100*   11 AUG 97  JTC  VERSION 04 - RUN-TOTAL SUMMARY RECORD NOW    PRCCOND
005200*                    ALSO REPORTS THE ZERO-RESULT COUNT, NOT     PRCCOND
005300*                    JUST THE RESULT COUNT (ERS-3390)            PRCCOND
005400*   19 JAN 99  DPK  VERSION 05 - Y2K REVIEW - NO DATE FIELDS     PRCCOND
005500*                    PRESENT ON THIS FILE PAIR, NO CHANGE        PRCCOND
005600*                    REQUIRED                                    PRCCOND
005700*   02 AUG 99  DPK  VERSION 06 - ADDED UPSI-0 ZERO-DETAIL-       PRCCOND
005800*                    SUPPRESS SWITCH - SITES THAT DO NOT WANT    PRCCOND
005900*                    A PRINTED/WRITTEN LINE FOR EVERY ZERO-      PRCCOND
006000*                    DISCOUNT RESULT MAY RUN WITH UPSI-0 ON;     PRCCOND
006100*                    THE ZERO RESULTS ARE STILL COUNTED ON THE   PRCCOND
006200*                    RUN-TOTAL LINE EITHER WAY (ERS-4518)        PRCCOND
006250*   14 MAR 02  MLP  VERSION 07 - REVIEWED PRESENT/ABSENT        !@03A
006260*                    INDICATOR HANDLING PER PRICING OPERATIONS  !@03A
006270*                    QUESTION; CONFIRMED BEHAVIOR IS CORRECT AS !@03A
006280*                    DESIGNED, NO CODE CHANGE REQUIRED (ERS-5077)!@03A
006300*****************************************************************PRCCOND
006400 TITLE 'PRICING CONDITIONS RESULT - BUILD / NORMALIZE-ZERO'.    PRCCOND
006500 ENVIRONMENT DIVISION.                                           PRCCOND
006600 CONFIGURATION SECTION.                                          PRCCOND
006700 SOURCE-COMPUTER. IBM-370.                                       PRCCOND
006800 OBJECT-COMPUTER. IBM-370.                                       PRCCOND
006900 SPECIAL-NAMES.                                                  PRCCOND
007000     C01 IS TOP-OF-FORM                                          PRCCOND
007100     CLASS VALID-REC-TYPE IS 'D' 'F'                             PRCCOND
007200     UPSI-0 ON  STATUS IS WS-SUPPRESS-ZERO-DETAIL                PRCCOND
007300             OFF STATUS IS WS-KEEP-ZERO-DETAIL.                  PRCCOND
007400     EJECT                                                       PRCCOND
007500 INPUT-OUTPUT SECTION.                                           PRCCOND
007600 FILE-CONTROL.                                                   PRCCOND
007700     SELECT PRICE-IN-FILE  ASSIGN TO PRICEIN                     PRCCOND
007800            ORGANIZATION IS LINE SEQUENTIAL                      PRCCOND
007900            FILE STATUS IS WS-PRICE-IN-STATUS.                   PRCCOND
008000     SELECT PRICE-OUT-FILE ASSIGN TO PRICEOUT                    PRCCOND
008100            ORGANIZATION IS LINE SEQUENTIAL                      PRCCOND
008200            FILE STATUS IS WS-PRICE-OUT-STATUS.                  PRCCOND
008300     EJECT                                                       PRCCOND
008400 DATA DIVISION.                                                  PRCCOND
008500 FILE SECTION.                                                   PRCCOND
008600 FD  PRICE-IN-FILE                                               PRCCOND
008700     RECORDING MODE IS F                                         PRCCOND
008800     LABEL RECORDS ARE STANDARD.                                 PRCCOND
008900* ONE INPUT LINE PER PRICING-CONDITIONS BREAK TO BE EVALUATED.   PRCCOND
009000* PID-REC-TYPE 'D' SELECTS THE DISCOUNT-ONLY LAYOUT BELOW;       PRCCOND
009100* PIF-REC-TYPE 'F' REDEFINES THE SAME 80 BYTES AS THE FULL-      PRCCOND
009200* BREAK LAYOUT.                                                  PRCCOND
009300 01  PRICE-IN-DISCOUNT.                                          PRCCOND
009400     05  PID-REC-TYPE            PIC X(01).                      PRCCOND
009500         88  PID-IS-DISCOUNT-ONLY      VALUE 'D'.                PRCCOND
009600     05  PID-DISCOUNT-PCT        PIC S9(3)V9(2).                 PRCCOND
009700     05  FILLER                  PIC X(74).                      PRCCOND
009800 01  PRICE-IN-FULL REDEFINES PRICE-IN-DISCOUNT.                  PRCCOND
009900     05  PIF-REC-TYPE            PIC X(01).                      PRCCOND
010000         88  PIF-IS-FULL-BREAK         VALUE 'F'.                PRCCOND
010100     05  PIF-BREAK-ID            PIC S9(9).                      PRCCOND
010200     05  PIF-DISCOUNT-PCT        PIC S9(3)V9(2).                 PRCCOND
010300     05  PIF-PAYMENT-TERM-PRESENT PIC X(01).                     PRCCOND
010400         88  PIF-PAYMENT-TERM-GIVEN    VALUE 'Y'.                PRCCOND
010500     05  PIF-PAYMENT-TERM-ID     PIC S9(9).                      PRCCOND
010600     05  PIF-LIST-OVER-PRESENT   PIC X(01).                      PRCCOND
010700         88  PIF-LIST-OVER-GIVEN       VALUE 'Y'.                PRCCOND
010800     05  PIF-PRICE-LIST-OVER     PIC S9(9)V9(4).                 PRCCOND
010900     05  PIF-STD-OVER-PRESENT    PIC X(01).                      PRCCOND
011000         88  PIF-STD-OVER-GIVEN        VALUE 'Y'.                PRCCOND
011100     05  PIF-PRICE-STD-OVER      PIC S9(9)V9(4).                 PRCCOND
011200     05  PIF-LIMIT-OVER-PRESENT  PIC X(01).                      PRCCOND
011300         88  PIF-LIMIT-OVER-GIVEN      VALUE 'Y'.                PRCCOND
011400     05  PIF-PRICE-LIMIT-OVER    PIC S9(9)V9(4).                 PRCCOND
011500     05  PIF-BASE-SYS-PRESENT    PIC X(01).                      PRCCOND
011600         88  PIF-BASE-SYS-GIVEN        VALUE 'Y'.                PRCCOND
011700     05  PIF-BASE-PRICE-SYS-ID   PIC S9(9).                      PRCCOND
011800     05  FILLER                  PIC X(03).                      PRCCOND
011900     EJECT                                                       PRCCOND
012000 FD  PRICE-OUT-FILE                                              PRCCOND
012100     RECORDING MODE IS F                                         PRCCOND
012200     LABEL RECORDS ARE STANDARD.                                 PRCCOND
012300* ONE DETAIL LINE PER PRICING-CONDITIONS-RESULT PRODUCED, PLUS   PRCCOND
012400* ONE TRAILING RUN-TOTAL SUMMARY LINE.                           PRCCOND
012500 01  PRICE-OUT-DETAIL.                                           PRCCOND
012600     05  POD-REC-TYPE            PIC X(01).                      PRCCOND
012700         88  POD-IS-DETAIL             VALUE 'D'.                PRCCOND
012800         88  POD-IS-SUMMARY            VALUE 'S'.                PRCCOND
012900     05  POD-BREAK-ID            PIC S9(9).                      PRCCOND
013000     05  POD-DISCOUNT-PCT        PIC S9(3)V9(2).                 PRCCOND
013100     05  POD-PAYMENT-TERM-ID     PIC S9(9).                      PRCCOND
013200     05  POD-PRICE-LIST-OVER     PIC S9(9)V9(4).                 PRCCOND
013300     05  POD-PRICE-STD-OVER      PIC S9(9)V9(4).                 PRCCOND
013400     05  POD-PRICE-LIMIT-OVER    PIC S9(9)V9(4).                 PRCCOND
013500     05  POD-BASE-PRICE-SYS-ID   PIC S9(9).                      PRCCOND
013600     05  POD-IS-ZERO-RESULT      PIC X(01).                      PRCCOND
013700         88  POD-ZERO-RESULT           VALUE 'Y'.                PRCCOND
013800     05  FILLER                  PIC X(07).                      PRCCOND
013900 01  PRICE-OUT-SUMMARY REDEFINES PRICE-OUT-DETAIL.               PRCCOND
014000     05  POS-REC-TYPE            PIC X(01).                      PRCCOND
014100     05  POS-RESULT-COUNT        PIC S9(7).                      PRCCOND
014200     05  POS-ZERO-COUNT          PIC S9(7).                      PRCCOND
014300     05  FILLER                  PIC X(65).                      PRCCOND
014400     EJECT                                                       PRCCOND
014500 WORKING-STORAGE SECTION.                                        PRCCOND
014600 77  PGMNAME                 PIC X(08) VALUE 'PRCCOND'.          PRCCOND
014700 77  ABND-PGM                PIC X(08) VALUE 'CEE3ABD'.          PRCCOND
014800 77  ABEND-CODE              PIC 9(04) BINARY VALUE 12.          PRCCOND
014900 77  ZEROCHK-PGM             PIC X(08) VALUE 'ZEROCHK'.          PRCCOND
015000 77  WS-PRICE-IN-STATUS      PIC X(02).                          PRCCOND
015100     88  WS-PRICE-IN-OK          VALUE '00'.                     PRCCOND
015200     88  WS-PRICE-IN-EOF         VALUE '10'.                     PRCCOND
015300 77  WS-PRICE-OUT-STATUS     PIC X(02).                          PRCCOND
015400     88  WS-PRICE-OUT-OK         VALUE '00'.                     PRCCOND
015500 77  WS-EOF-SWITCH           PIC X(01) VALUE 'N'.                PRCCOND
015600     88  WS-AT-EOF               VALUE 'Y'.                      PRCCOND
015700 77  WS-IS-ZERO-SWITCH       PIC X(01) VALUE 'N'.                PRCCOND
015800     88  WS-IS-ZERO-RESULT       VALUE 'Y'.                      PRCCOND
015900 77  WS-REC-COUNT            PIC S9(7) BINARY VALUE ZERO.        PRCCOND
016000 77  WS-RESULT-COUNT         PIC S9(7) BINARY VALUE ZERO.        PRCCOND
016100 77  WS-ZERO-COUNT           PIC S9(7) BINARY VALUE ZERO.        PRCCOND
016200 01  WS-PRICE-RESULT.                                            PRCCOND
016300     COPY HUARESCP.                                              PRCCOND
016400 01  WS-RESULT-ALPHA-VIEW REDEFINES WS-PRICE-RESULT.             PRCCOND
016500     05  FILLER                  PIC X(55).                      PRCCOND
016600     EJECT                                                       PRCCOND
016700* THE SHOP'S CANONICAL "ZERO RESULT" SINGLETON - BUILT ONCE AT   PRCCOND
016800* INITIALIZE TIME AND NEVER CHANGED THEREAFTER.  DISCOUNT-ONLY   PRCCOND
016900* BREAKS THAT EVALUATE TO A ZERO DISCOUNT GET A COPY OF THIS     PRCCOND
017000* RECORD RATHER THAN A FRESHLY BUILT ONE.                        PRCCOND
017100 01  WS-ZERO-RESULT.                                             PRCCOND
017200     COPY HUARESCP.                                              PRCCOND
017300 01  WS-ZERO-ALPHA-VIEW REDEFINES WS-ZERO-RESULT.                PRCCOND
017400     05  FILLER                  PIC X(55).                      PRCCOND
017500     EJECT                                                       PRCCOND
017600 TITLE 'INITIALIZATION AND MAIN LINE'.                           PRCCOND
017700 PROCEDURE DIVISION.                                             PRCCOND
017800 0000-MAIN-LINE.                                                 PRCCOND
017900     PERFORM 0100-INITIALIZE THRU 0100-EXIT.                     PRCCOND
018000     PERFORM 1000-PROCESS-ONE-BREAK THRU 1000-EXIT               PRCCOND
018100             UNTIL WS-AT-EOF.                                    PRCCOND
018200     PERFORM 4000-WRITE-RUN-TOTAL THRU 4000-EXIT.                PRCCOND
018300     PERFORM 9000-TERMINATE THRU 9000-EXIT.                      PRCCOND
018400     GOBACK.                                                     PRCCOND
018500     EJECT                                                       PRCCOND
018600 0100-INITIALIZE.                                                PRCCOND
018700     OPEN INPUT  PRICE-IN-FILE.                                  PRCCOND
018800     IF NOT WS-PRICE-IN-OK                                       PRCCOND
018900      THEN                                                       PRCCOND
019000       DISPLAY PGMNAME, ' OPEN FAILED ON PRICEIN, STATUS = ',    PRCCOND
019100                        WS-PRICE-IN-STATUS;                      PRCCOND
019200       MOVE 16 TO ABEND-CODE;                                    PRCCOND
019300       CALL ABND-PGM USING ABEND-CODE;                           PRCCOND
019400     END-IF.                                                     PRCCOND
019500     OPEN OUTPUT PRICE-OUT-FILE.                                 PRCCOND
019600     IF NOT WS-PRICE-OUT-OK                                      PRCCOND
019700      THEN                                                       PRCCOND
019800       DISPLAY PGMNAME, ' OPEN FAILED ON PRICEOUT, STATUS = ',   PRCCOND
019900                        WS-PRICE-OUT-STATUS;                     PRCCOND
020000       MOVE 16 TO ABEND-CODE;                                    PRCCOND
020100       CALL ABND-PGM USING ABEND-CODE;                           PRCCOND
020200     END-IF.                                                     PRCCOND
020300* BUILD THE CANONICAL ZERO-RESULT SINGLETON ONE TIME ONLY, PER   PRCCOND
020400* THE PRICINGCONDITIONSRESULT "DEFAULT SENTINEL VALUES" RULE.    PRCCOND
020500     MOVE ZERO TO PR-DISCOUNT-PCT      OF WS-ZERO-RESULT.        PRCCOND
020600     MOVE -1   TO PR-PAYMENT-TERM-ID   OF WS-ZERO-RESULT.        PRCCOND
020700     MOVE ZERO TO PR-PRICE-LIST-OVER   OF WS-ZERO-RESULT.        PRCCOND
020800     MOVE ZERO TO PR-PRICE-STD-OVER    OF WS-ZERO-RESULT.        PRCCOND
020900     MOVE ZERO TO PR-PRICE-LIMIT-OVER  OF WS-ZERO-RESULT.        PRCCOND
021000     MOVE ZERO TO PR-BREAK-ID          OF WS-ZERO-RESULT.        PRCCOND
021100     MOVE -1   TO PR-BASE-PRICE-SYS-ID OF WS-ZERO-RESULT.        PRCCOND
021200     PERFORM 0200-READ-PRICE-IN THRU 0200-EXIT.                  PRCCOND
021300 0100-EXIT.                                                      PRCCOND
021400     EXIT.                                                       PRCCOND
021500     EJECT                                                       PRCCOND
021600 0200-READ-PRICE-IN.                                             PRCCOND
021700     READ PRICE-IN-FILE                                         PRCCOND
021800      AT END                                                     PRCCOND
021900       SET WS-AT-EOF TO TRUE                                     PRCCOND
022000      NOT AT END                                                 PRCCOND
022100       ADD 1 TO WS-REC-COUNT                                     PRCCOND
022200     END-READ.                                                   PRCCOND
022300 0200-EXIT.                                                      PRCCOND
022400     EXIT.                                                       PRCCOND
022500     EJECT                                                       PRCCOND
022600 TITLE 'BUILD AND NORMALIZE-ZERO PARAGRAPHS'.                    PRCCOND
022700 1000-PROCESS-ONE-BREAK.                                         PRCCOND
022800     EVALUATE TRUE                                                PRCCOND
022900      WHEN PID-IS-DISCOUNT-ONLY                                  PRCCOND
023000       PERFORM 2200-BUILD-DISCOUNT-ONLY THRU 2200-EXIT           PRCCOND
023100      WHEN PIF-IS-FULL-BREAK                                     PRCCOND
023200       PERFORM 2100-BUILD-FULL THRU 2100-EXIT                    PRCCOND
023300      WHEN OTHER                                                 PRCCOND
023400       PERFORM 9900-BAD-REC-TYPE THRU 9900-EXIT                  PRCCOND
023500     END-EVALUATE.                                                PRCCOND
023600     PERFORM 3000-WRITE-RESULT THRU 3000-EXIT.                   PRCCOND
023700     PERFORM 0200-READ-PRICE-IN THRU 0200-EXIT.                  PRCCOND
023800 1000-EXIT.                                                      PRCCOND
023900     EXIT.                                                       PRCCOND
024000     EJECT                                                       PRCCOND
024100 2100-BUILD-FULL.                                                PRCCOND
024200* "BUILD" STEP - A RESULT ROW IS CONSTRUCTED FIELD BY FIELD      PRCCOND
024300* FROM THE BREAK EVALUATION; ANY OVERRIDE NOT MARKED PRESENT     PRCCOND
024400* ON THE INPUT LINE TAKES THE SHOP'S DEFAULT SENTINEL VALUE      PRCCOND
024500* RATHER THAN WHATEVER ZEROES HAPPEN TO BE IN THE INPUT FIELD.   PRCCOND
024600     INITIALIZE WS-PRICE-RESULT.                                 PRCCOND
024700     MOVE PIF-BREAK-ID     TO PR-BREAK-ID      OF WS-PRICE-RESULT.PRCCOND
024800     MOVE PIF-DISCOUNT-PCT TO PR-DISCOUNT-PCT  OF WS-PRICE-RESULT.PRCCOND
024900     IF PIF-PAYMENT-TERM-GIVEN                                   PRCCOND
025000      THEN                                                       PRCCOND
025100       MOVE PIF-PAYMENT-TERM-ID TO                               PRCCOND
025200            PR-PAYMENT-TERM-ID OF WS-PRICE-RESULT                PRCCOND
025300      ELSE                                                       PRCCOND
025400       MOVE -1 TO PR-PAYMENT-TERM-ID OF WS-PRICE-RESULT          PRCCOND
025500     END-IF.                                                     PRCCOND
025600     IF PIF-LIST-OVER-GIVEN                                      PRCCOND
025700      THEN                                                       PRCCOND
025800       MOVE PIF-PRICE-LIST-OVER TO                               PRCCOND
025900            PR-PRICE-LIST-OVER OF WS-PRICE-RESULT                PRCCOND
026000      ELSE                                                       PRCCOND
026100       MOVE ZERO TO PR-PRICE-LIST-OVER OF WS-PRICE-RESULT        PRCCOND
026200     END-IF.                                                     PRCCOND
026300     IF PIF-STD-OVER-GIVEN                                       PRCCOND
026400      THEN                                                       PRCCOND
026500       MOVE PIF-PRICE-STD-OVER TO                                PRCCOND
026600            PR-PRICE-STD-OVER OF WS-PRICE-RESULT                 PRCCOND
026700      ELSE                                                       PRCCOND
026800       MOVE ZERO TO PR-PRICE-STD-OVER OF WS-PRICE-RESULT         PRCCOND
026900     END-IF.                                                     PRCCOND
027000     IF PIF-LIMIT-OVER-GIVEN                                     PRCCOND
027100      THEN                                                       PRCCOND
027200       MOVE PIF-PRICE-LIMIT-OVER TO                              PRCCOND
027300            PR-PRICE-LIMIT-OVER OF WS-PRICE-RESULT               PRCCOND
027400      ELSE                                                       PRCCOND
027500       MOVE ZERO TO PR-PRICE-LIMIT-OVER OF WS-PRICE-RESULT       PRCCOND
027600     END-IF.                                                     PRCCOND
027700     IF PIF-BASE-SYS-GIVEN                                       PRCCOND
027800      THEN                                                       PRCCOND
027900       MOVE PIF-BASE-PRICE-SYS-ID TO                             PRCCOND
028000            PR-BASE-PRICE-SYS-ID OF WS-PRICE-RESULT              PRCCOND
028100      ELSE                                                       PRCCOND
028200       MOVE -1 TO PR-BASE-PRICE-SYS-ID OF WS-PRICE-RESULT        PRCCOND
028300     END-IF.                                                     PRCCOND
028400     MOVE 'N' TO WS-IS-ZERO-SWITCH.                              PRCCOND
028500 2100-EXIT.                                                      PRCCOND
028600     EXIT.                                                       PRCCOND
028700     EJECT                                                       PRCCOND
028800 2200-BUILD-DISCOUNT-ONLY.                                       PRCCOND
028900* "NORMALIZE-ZERO" STEP - DELEGATED TO THE NESTED ZEROCHK        PRCCOND
029000* SUBROUTINE BELOW, THE SAME WAY THIS SHOP'S OLDER AFP EXIT      PRCCOND
029100* DELEGATES STRUCTURED-FIELD FORMATTING TO A CALLED COMMON       PRCCOND
029200* SUBPROGRAM RATHER THAN IN-LINING IT HERE.                      PRCCOND
029300     CALL ZEROCHK-PGM USING PID-DISCOUNT-PCT,                    PRCCOND
029400                             WS-ZERO-RESULT,                     PRCCOND
029500                             WS-PRICE-RESULT,                    PRCCOND
029600                             WS-IS-ZERO-SWITCH.                  PRCCOND
029700 2200-EXIT.                                                      PRCCOND
029800     EXIT.                                                       PRCCOND
029900     EJECT                                                       PRCCOND
030000 3000-WRITE-RESULT.                                              PRCCOND
030100     IF WS-IS-ZERO-RESULT AND WS-SUPPRESS-ZERO-DETAIL            PRCCOND
030200      THEN                                                       PRCCOND
030300       GO TO 3000-COUNT-ONLY;                                    PRCCOND
030400     END-IF.                                                     PRCCOND
030500     INITIALIZE PRICE-OUT-DETAIL.                                PRCCOND
030600     SET POD-IS-DETAIL TO TRUE.                                  PRCCOND
030700     MOVE PR-BREAK-ID          OF WS-PRICE-RESULT TO             PRCCOND
030800          POD-BREAK-ID.                                          PRCCOND
030900     MOVE PR-DISCOUNT-PCT      OF WS-PRICE-RESULT TO             PRCCOND
031000          POD-DISCOUNT-PCT.                                      PRCCOND
031100     MOVE PR-PAYMENT-TERM-ID   OF WS-PRICE-RESULT TO             PRCCOND
031200          POD-PAYMENT-TERM-ID.                                   PRCCOND
031300     MOVE PR-PRICE-LIST-OVER   OF WS-PRICE-RESULT TO             PRCCOND
031400          POD-PRICE-LIST-OVER.                                   PRCCOND
031500     MOVE PR-PRICE-STD-OVER    OF WS-PRICE-RESULT TO             PRCCOND
031600          POD-PRICE-STD-OVER.                                    PRCCOND
031700     MOVE PR-PRICE-LIMIT-OVER  OF WS-PRICE-RESULT TO             PRCCOND
031800          POD-PRICE-LIMIT-OVER.                                  PRCCOND
031900     MOVE PR-BASE-PRICE-SYS-ID OF WS-PRICE-RESULT TO             PRCCOND
032000          POD-BASE-PRICE-SYS-ID.                                 PRCCOND
032100     IF WS-IS-ZERO-RESULT                                        PRCCOND
032200      THEN                                                       PRCCOND
032300       MOVE 'Y' TO POD-IS-ZERO-RESULT                            PRCCOND
032400      ELSE                                                       PRCCOND
032500       MOVE 'N' TO POD-IS-ZERO-RESULT                            PRCCOND
032600     END-IF.                                                     PRCCOND
032700     WRITE PRICE-OUT-DETAIL.                                     PRCCOND
032800 3000-COUNT-ONLY.                                                PRCCOND
032900     ADD 1 TO WS-RESULT-COUNT.                                   PRCCOND
033000     IF WS-IS-ZERO-RESULT                                        PRCCOND
033100      THEN                                                       PRCCOND
033200       ADD 1 TO WS-ZERO-COUNT;                                   PRCCOND
033300     END-IF.                                                     PRCCOND
033400 3000-EXIT.                                                      PRCCOND
033500     EXIT.                                                       PRCCOND
033600     EJECT                                                       PRCCOND
034000 4000-WRITE-RUN-TOTAL.                                           PRCCOND
034100     INITIALIZE PRICE-OUT-SUMMARY.                               PRCCOND
034200     SET POS-REC-TYPE TO 'S'.                                    PRCCOND
034300     MOVE WS-RESULT-COUNT TO POS-RESULT-COUNT.                   PRCCOND
034400     MOVE WS-ZERO-COUNT   TO POS-ZERO-COUNT.                     PRCCOND
034500     WRITE PRICE-OUT-DETAIL.                                     PRCCOND
034600 4000-EXIT.                                                      PRCCOND
034700     EXIT.                                                       PRCCOND
034800     EJECT                                                       PRCCOND
034900 9900-BAD-REC-TYPE.                                              PRCCOND
035000     DISPLAY PGMNAME, ' INVALID REC-TYPE ON PRICEIN AT RECORD ', PRCCOND
035100              WS-REC-COUNT.                                      PRCCOND
035200     MOVE 24 TO ABEND-CODE.                                      PRCCOND
035300     CALL ABND-PGM USING ABEND-CODE.                             PRCCOND
035400 9900-EXIT.                                                      PRCCOND
035500     EXIT.                                                       PRCCOND
035600     EJECT                                                       PRCCOND
035700 9000-TERMINATE.                                                 PRCCOND
035800     DISPLAY PGMNAME, ' RECORDS READ FROM PRICEIN   = ',         PRCCOND
035900                      WS-REC-COUNT.                               PRCCOND
036000     DISPLAY PGMNAME, ' RESULTS WRITTEN TO PRICEOUT = ',         PRCCOND
036100                      WS-RESULT-COUNT.                            PRCCOND
036200     DISPLAY PGMNAME, ' OF WHICH ZERO-RESULTS       = ',         PRCCOND
036300                      WS-ZERO-COUNT.                              PRCCOND
036400     CLOSE PRICE-IN-FILE.                                        PRCCOND
036500     CLOSE PRICE-OUT-FILE.                                       PRCCOND
036600 9000-EXIT.                                                      PRCCOND
036700     EXIT.                                                       PRCCOND
036800     EJECT                                                       PRCCOND
037000 TITLE 'NORMALIZE-ZERO SUBROUTINE'.                              PRCCOND
037100 ID DIVISION.                                                    PRCCOND
037200* THIS ROUTINE RETURNS THE SHOP'S CANONICAL ZERO RESULT WHEN     PRCCOND
037300* THE SUPPLIED DISCOUNT PERCENT IS ZERO, OR A FRESH DISCOUNT-    PRCCOND
037400* ONLY RESULT OTHERWISE, PER THE PRICINGCONDITIONSRESULT         PRCCOND
037500* "ZERO-DISCOUNT CANONICALIZATION" RULE.                         PRCCOND
037600 PROGRAM-ID. ZEROCHK COMMON.                                     PRCCOND
037700 DATA DIVISION.                                                  PRCCOND
037800 LINKAGE SECTION.                                                PRCCOND
037900 01  ZC-DISCOUNT-PCT             PIC S9(3)V9(2).                 PRCCOND
038000 01  ZC-ZERO-RESULT.                                             PRCCOND
038100     COPY HUARESCP.                                              PRCCOND
038200 01  ZC-RESULT-REC.                                              PRCCOND
038300     COPY HUARESCP.                                              PRCCOND
038400 01  ZC-IS-ZERO-FLAG             PIC X(01).                      PRCCOND
038500     88  ZC-IS-ZERO                  VALUE 'Y'.                  PRCCOND
038600     88  ZC-NOT-ZERO                 VALUE 'N'.                  PRCCOND
038700 PROCEDURE DIVISION USING ZC-DISCOUNT-PCT,                       PRCCOND
038800                          ZC-ZERO-RESULT,                        PRCCOND
038900                          ZC-RESULT-REC,                         PRCCOND
039000                          ZC-IS-ZERO-FLAG.                       PRCCOND
039100     IF ZC-DISCOUNT-PCT = ZERO                                   PRCCOND
039200      THEN                                                       PRCCOND
039300       MOVE ZC-ZERO-RESULT TO ZC-RESULT-REC;                     PRCCOND
039400       SET ZC-IS-ZERO TO TRUE;                                   PRCCOND
039500      ELSE                                                       PRCCOND
039600       INITIALIZE ZC-RESULT-REC;                                 PRCCOND
039700       MOVE ZC-DISCOUNT-PCT TO                                   PRCCOND
039800            PR-DISCOUNT-PCT OF ZC-RESULT-REC;                    PRCCOND
039900       MOVE -1 TO PR-PAYMENT-TERM-ID   OF ZC-RESULT-REC;         PRCCOND
040000       MOVE -1 TO PR-BASE-PRICE-SYS-ID OF ZC-RESULT-REC;         PRCCOND
040100       SET ZC-NOT-ZERO TO TRUE;                                  PRCCOND
040200     END-IF.                                                     PRCCOND
040300     EXIT PROGRAM.                                               PRCCOND
040400 END PROGRAM ZEROCHK.                                            PRCCOND
040500 END PROGRAM PRCCOND.                                            PRCCOND
